000100*-----------------------------------------------------------*
000200* FARE.cpybk
000300* LINKAGE PARAMETER BLOCK FOR CALL "PKVFARE".
000400*-----------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------*
000700* PKB001 14/01/1991 RHT    - INITIAL VERSION FOR THE PARKING        PKB001
000800*                            FARE SYSTEM CONVERSION PROJECT.
000900* PKB005 12/06/1991 RHT    - WK-C-FARE-I-VEHTYPE CHANGED FROM A     PKB005
001000*                            NUMERIC VEHICLE TYPE TO THE SPOT
001100*                            TYPE LITERAL ("CAR " / "BIKE") -
001200*                            THE EXIT FLOW HAS THE SPOT TYPE OFF
001300*                            THE TICKET BUT NOT THE ORIGINAL
001400*                            TRANSACTION VEHICLE TYPE CODE.
001500*-----------------------------------------------------------*
001600 01  WK-C-FARE-RECORD.
001700     05  WK-C-FARE-INPUT.
001800         10  WK-C-FARE-I-VEHTYPE       PIC X(04).
001900         10  WK-C-FARE-I-INTIME        PIC 9(14).
002000         10  WK-C-FARE-I-OUTTIME       PIC 9(14).
002100         10  WK-C-FARE-I-REGULAR       PIC X(01).
002200     05  WK-C-FARE-OUTPUT.
002300         10  WK-C-FARE-O-PRICE         PIC S9(05)V99 COMP-3.
002400         10  WK-C-FARE-O-MINUTES       PIC S9(07) COMP-3.
002500         10  WK-C-FARE-O-ERROR-SW      PIC X(01).
002600             88  WK-C-FARE-NO-ERROR              VALUE "N".
002700             88  WK-C-FARE-IN-ERROR              VALUE "Y".
002800         10  WK-C-FARE-O-ERROR-CD      PIC X(07).
002900         10  FILLER                    PIC X(02).

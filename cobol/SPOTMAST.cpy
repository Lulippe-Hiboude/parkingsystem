000100*-----------------------------------------------------------*
000200* SPOTMAST.cpybk
000300* RECORD LAYOUT FOR THE PARKING SPOT MASTER FILE AND THE
000400* IN-MEMORY SPOT TABLE BUILT FROM IT.  THE MASTER IS SMALL
000500* (ONE ENTRY PER PHYSICAL BAY) SO THE WHOLE FILE IS LOADED
000600* INTO WK-C-SPOT-TABLE AT THE START OF THE RUN AND THE
000700* MASTER IS REWRITTEN FROM THE TABLE AT END OF JOB.
000800*-----------------------------------------------------------*
000900* I-O FORMAT: SPOTMAST-RECORD  FROM FILE SPOTMAST
001000*-----------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------*
001300* PKB001 14/01/1991 RHT    - INITIAL VERSION FOR THE PARKING        PKB001
001400*                            FARE SYSTEM CONVERSION PROJECT.
001500*-----------------------------------------------------------*
001600* PKB042 22/01/2005 SKM    - DROPPED THE 2 BYTE FILLER PAD ON      PKB042
001700*                            SPOTMAST-RECORD - THE MASTER IS A
001800*                            9 BYTE FIXED RECORD WITH NO SPARE
001900*                            ROOM, AND THE PAD WAS SNEAKING TWO
002000*                            EXTRA BYTES ONTO EVERY DISK RECORD
002100*                            PER HELP DESK TICKET 05-033.
002200*-----------------------------------------------------------*
002300 01  SPOTMAST-RECORD.
002400     05  SM-SPOT-NUMBER            PIC 9(04).
002500*                        SPOT ID, GREATER THAN ZERO
002600     05  SM-SPOT-TYPE              PIC X(04).
002700*                        "CAR " OR "BIKE"
002800     05  SM-SPOT-AVAILABLE         PIC X(01).
002900         88  SM-SPOT-IS-AVAILABLE           VALUE "Y".
003000         88  SM-SPOT-IS-OCCUPIED            VALUE "N".
003100*-----------------------------------------------------------*
003200* WORKING STORAGE TABLE VIEW - LOADED FROM SPOTMAST-RECORD
003300* ONE ENTRY PER SPOT, SORTED BY SPOT NUMBER AS ON THE MASTER.
003400*-----------------------------------------------------------*
003500 01  WK-C-SPOT-TABLE.
003600     05  WK-C-SPOT-TABLE-COUNT     PIC 9(04) COMP.
003700     05  WK-C-SPOT-ENTRY OCCURS 1 TO 500 TIMES
003800             DEPENDING ON WK-C-SPOT-TABLE-COUNT
003900             INDEXED BY WK-X-SPOT-IDX.
004000         10  WK-C-SPOT-NUMBER      PIC 9(04).
004100         10  WK-C-SPOT-TYPE        PIC X(04).
004200         10  WK-C-SPOT-AVAILABLE   PIC X(01).
004300             88  WK-C-SPOT-IS-AVAILABLE     VALUE "Y".
004400             88  WK-C-SPOT-IS-OCCUPIED      VALUE "N".
004500         10  FILLER                PIC X(02).

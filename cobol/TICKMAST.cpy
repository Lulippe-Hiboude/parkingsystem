000100*-----------------------------------------------------------*
000200* TICKMAST.cpybk
000300* RECORD LAYOUT FOR THE TICKET MASTER FILE AND THE IN-MEMORY
000400* TICKET TABLE BUILT FROM IT.  THE MASTER IS SEQUENTIAL AND
000500* SMALL ENOUGH TO LOAD WHOLE; NEW TICKETS ARE APPENDED AND
000600* EXISTING ONES UPDATED IN THE TABLE, THEN THE MASTER IS
000700* REWRITTEN FROM THE TABLE AT END OF JOB.  LOOKUPS BY
000800* TKT-REG-NUMBER ARE LOGICAL ONLY - THE FILE ITSELF IS NOT
000900* KEYED.
001000*-----------------------------------------------------------*
001100* I-O FORMAT: TICKMAST-RECORD  FROM FILE TICKMAST
001200*-----------------------------------------------------------*
001300* HISTORY OF MODIFICATION:
001400*-----------------------------------------------------------*
001500* PKB001 14/01/1991 RHT    - INITIAL VERSION FOR THE PARKING        PKB001
001600*                            FARE SYSTEM CONVERSION PROJECT.
001700*-----------------------------------------------------------*
001800* PKB043 22/01/2005 SKM    - DROPPED THE 2 BYTE FILLER PAD ON      PKB043
001900*                            TICKMAST-RECORD - NO SPARE ROOM WAS
002000*                            EVER NEEDED AND IT WAS INFLATING
002100*                            EVERY TICKET ON THE MASTER BY 2
002200*                            BYTES FOR NOTHING.  NOTE THE
002300*                            RECORD IS STILL 57 BYTES, NOT THE
002400*                            54 IN THE CONVERSION PROJECT'S
002500*                            ORIGINAL FIELD COUNT - TM-TKT-PRICE
002600*                            PACKS TO 4 BYTES COMP-3, 3 MORE
002700*                            THAN THE ORIGINAL ESTIMATE ASSUMED.
002800*                            PER HELP DESK TICKET 05-033.
002900*-----------------------------------------------------------*
003000 01  TICKMAST-RECORD.
003100     05  TM-TKT-ID                 PIC 9(06).
003200*                        TICKET ID, ASSIGNED SEQUENTIALLY
003300     05  TM-TKT-SPOT-NUMBER        PIC 9(04).
003400*                        SPOT ALLOCATED TO THIS TICKET
003500     05  TM-TKT-SPOT-TYPE          PIC X(04).
003600*                        VEHICLE / SPOT TYPE
003700     05  TM-TKT-REG-NUMBER         PIC X(10).
003800*                        VEHICLE REGISTRATION NUMBER
003900     05  TM-TKT-PRICE              PIC S9(05)V99 COMP-3.
004000*                        FARE CHARGED, ZERO UNTIL EXIT
004100     05  TM-TKT-IN-TIME            PIC 9(14).
004200*                        ENTRY TIMESTAMP  YYYYMMDDHHMMSS
004300     05  TM-TKT-OUT-TIME           PIC 9(14).
004400*                        EXIT TIMESTAMP, ZERO = STILL PARKED
004500     05  TM-TKT-REGULAR            PIC X(01).
004600         88  TM-TKT-IS-REGULAR               VALUE "Y".
004700         88  TM-TKT-IS-CASUAL                VALUE "N".
004800*-----------------------------------------------------------*
004900* WORKING STORAGE TABLE VIEW - LOADED FROM TICKMAST-RECORD
005000* AND APPENDED TO AS NEW TICKETS ARE ISSUED DURING THE RUN.
005100*-----------------------------------------------------------*
005200 01  WK-C-TICKET-TABLE.
005300     05  WK-C-TICKET-TABLE-COUNT   PIC 9(06) COMP.
005400     05  WK-C-TICKET-ENTRY OCCURS 0 TO 999999 TIMES
005500             DEPENDING ON WK-C-TICKET-TABLE-COUNT
005600             INDEXED BY WK-X-TKT-IDX.
005700         10  WK-C-TKT-ID           PIC 9(06).
005800         10  WK-C-TKT-SPOT-NUMBER  PIC 9(04).
005900         10  WK-C-TKT-SPOT-TYPE    PIC X(04).
006000         10  WK-C-TKT-REG-NUMBER   PIC X(10).
006100         10  WK-C-TKT-PRICE        PIC S9(05)V99 COMP-3.
006200         10  WK-C-TKT-IN-TIME      PIC 9(14).
006300         10  WK-C-TKT-OUT-TIME     PIC 9(14).
006400         10  WK-C-TKT-REGULAR      PIC X(01).
006500             88  WK-C-TKT-IS-REGULAR          VALUE "Y".
006600             88  WK-C-TKT-IS-CASUAL           VALUE "N".
006700         10  FILLER                PIC X(02).

000100*-----------------------------------------------------------*
000200* VIN.cpybk
000300* LINKAGE PARAMETER BLOCK FOR CALL "PKVIN".  THE CALLER ALSO
000400* PASSES WK-C-SPOT-TABLE AND WK-C-TICKET-TABLE AS THE SECOND
000500* AND THIRD USING PARAMETERS SO THE ROUTINE CAN DRIVE
000600* "PKVSPOT" AND "PKVTKT" IN TURN.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* PKB001 14/01/1991 RHT    - INITIAL VERSION FOR THE PARKING        PKB001
001100*                            FARE SYSTEM CONVERSION PROJECT.
001200* PKB039 22/01/2005 SKM    - WIDENED WK-C-VIN-O-ERROR-MSG FROM     PKB039
001300*                            PIC X(30) TO PIC X(40) TO MATCH
001400*                            THE VOUT.CPYBK FIX UNDER HELP DESK
001500*                            TICKET 05-021 - A VEHICLE-TYPE
001600*                            NAME STRUNG INTO THE "FULL" MESSAGE
001700*                            CAN RUN PAST 30 BYTES.
001800*-----------------------------------------------------------*
001900 01  WK-C-VIN-RECORD.
002000     05  WK-C-VIN-INPUT.
002100         10  WK-C-VIN-I-VEHTYPE        PIC 9(01).
002200         10  WK-C-VIN-I-REGNO          PIC X(10).
002300         10  WK-C-VIN-I-INTIME         PIC 9(14).
002400     05  WK-C-VIN-OUTPUT.
002500         10  WK-C-VIN-O-TKTID          PIC 9(06).
002600         10  WK-C-VIN-O-SPOTNO         PIC 9(04).
002700         10  WK-C-VIN-O-REGULAR        PIC X(01).
002800         10  WK-C-VIN-O-ERROR-SW       PIC X(01).
002900             88  WK-C-VIN-NO-ERROR               VALUE "N".
003000             88  WK-C-VIN-IN-ERROR               VALUE "Y".
003100         10  WK-C-VIN-O-ERROR-MSG      PIC X(40).
003200         10  FILLER                    PIC X(02).

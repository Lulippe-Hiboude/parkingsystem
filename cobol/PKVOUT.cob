000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PKVOUT.
000500 AUTHOR.         R H TANNER.
000600 INSTALLATION.   CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT DRIVES THE
001200*               EXITING VEHICLE FLOW FOR ONE "O" TRANSACTION.
001300*               IT LOCATES THE OPEN TICKET THROUGH "PKVTKT",
001400*               CALLS "PKVFARE" TO PRICE THE STAY, POSTS THE
001500*               PRICE AND OUT TIME BACK TO THE TICKET AND, ONLY
001600*               IF THAT UPDATE SUCCEEDS, RELEASES THE SPOT
001700*               THROUGH "PKVSPOT".  THE SPOT AND TICKET TABLES
001800*               ARE PASSED THROUGH FROM THE MAIN PROGRAM.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* TAG    DATE        DEV    DESCRIPTION
002400*-----------------------------------------------------------------
002500* PKB003 14/01/1991  RHT    INITIAL VERSION FOR THE PARKING FARE    PKB003
002600*                           SYSTEM CONVERSION PROJECT.
002700*-----------------------------------------------------------------
002800* PKB010 09/09/1994  RHT    EXIT FLOW NOW POSTS PRICE AND OUT       PKB010
002900*                           TIME THROUGH "PKVTKT" OPTION "UPD"
003000*                           INSTEAD OF UPDATING THE TABLE ENTRY
003100*                           DIRECTLY - KEEPS THE TABLE LAYOUT
003200*                           KNOWLEDGE IN ONE ROUTINE.
003300*-----------------------------------------------------------------
003400* PKB016 02/05/1996  DCL    SPOT WAS BEING RELEASED EVEN WHEN       PKB016
003500*                           THE TICKET UPDATE FAILED - SPOT
003600*                           RELEASE IS NOW CONDITIONAL ON
003700*                           WK-C-TKT-O-WAS-UPDATED PER OPS
003800*                           INCIDENT 96-031.
003900*-----------------------------------------------------------------
004000* PKB030 18/12/1998  SKM    Y2K REVIEW - TIMESTAMP IS PASSED        PKB030
004100*                           THROUGH UNCHANGED.  NO CHANGE
004200*                           REQUIRED.
004300*-----------------------------------------------------------------
004400* PKB034 03/07/2002  SKM    SPOT TYPE ON THE RELEASE CALL WAS       PKB034
004500*                           BEING TAKEN FROM THE TRANSACTION
004600*                           RECORD INSTEAD OF THE TICKET - A
004700*                           REG NUMBER KEYED WITH THE WRONG TYPE
004800*                           RELEASED THE WRONG POOL'S SPOT.
004900*-----------------------------------------------------------------
005000* PKB041 22/01/2005  SKM    "C000-PRICE-THE-STAY" SET THE ERROR     PKB041
005100*                           SWITCH ON A BAD FARE CALL (NO OUT
005200*                           TIME OR OUT TIME BEFORE IN TIME) BUT
005300*                           FELL THROUGH TO "D000" AND "E000"
005400*                           ANYWAY - THE TICKET WAS BEING CLOSED
005500*                           AT A ZERO PRICE AND THE SPOT RELEASED
005600*                           WHILE THE REPORT SHOWED THE
005700*                           TRANSACTION AS REJECTED.  ADDED THE
005800*                           SAME EARLY EXIT USED AFTER "B000"
005900*                           PER HELP DESK TICKET 05-033.
006000*-----------------------------------------------------------------
006100 EJECT
006200**********************
006300 ENVIRONMENT DIVISION.
006400**********************
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-AS400.
006700 OBJECT-COMPUTER.  IBM-AS400.
006800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006900                   UPSI-0 IS UPSI-SWITCH-0
007000                     ON  STATUS IS U0-ON
007100                     OFF STATUS IS U0-OFF.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*    NO FILES - DRIVES "PKVTKT", "PKVFARE" AND "PKVSPOT"
007600*    AGAINST THE CALLER'S TABLES.
007700*
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200*
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                          PIC X(24)        VALUE
008600     "** PROGRAM PKVOUT **".
008700*
008800 01  WK-C-COMMON.
008900     COPY PKCMWS.
009000*
009100* ------------ SPOT TYPE VALIDATION TABLE (TRACE/DIAGNOSTIC) ----*
009200 01  WK-C-SPOTTYPE-TABLE-LITERAL.
009300     05  FILLER                      PIC X(04) VALUE "CAR ".
009400     05  FILLER                      PIC X(04) VALUE "BIKE".
009500 01  WK-C-SPOTTYPE-TABLE REDEFINES WK-C-SPOTTYPE-TABLE-LITERAL.
009600     05  WK-C-SPOTTYPE-ENTRY OCCURS 2 TIMES
009700             INDEXED BY WK-X-SPOTTYPE-IDX
009800             PIC X(04).
009900*
010000* ------------ PRICE - ALTERNATE DISPLAY VIEW --------------------*
010100 01  WK-N-PRICE-WORK                 PIC S9(05)V99 COMP-3.
010200 01  WK-N-PRICE-ALT REDEFINES WK-N-PRICE-WORK.
010300     05  FILLER                      PIC X(04).
010400*
010500* ------------ TICKET ID - ALTERNATE DISPLAY VIEW -----------------*
010600 01  WK-N-TKTID-WORK                 PIC 9(06) COMP.
010700 01  WK-N-TKTID-ALT REDEFINES WK-N-TKTID-WORK.
010800     05  WK-N-TKTID-HI               PIC X(02).
010900     05  WK-N-TKTID-LO               PIC X(02).
011000*
011100     COPY SPOT.
011200     COPY TKT.
011300     COPY FARE.
011400*
011500*****************
011600 LINKAGE SECTION.
011700*****************
011800     COPY VOUT.
011900     COPY SPOTMAST.
012000     COPY TICKMAST.
012100*
012200 EJECT
012300*******************************************************
012400 PROCEDURE DIVISION USING WK-C-VOUT-RECORD,
012500                           WK-C-SPOT-TABLE,
012600                           WK-C-TICKET-TABLE.
012700*******************************************************
012800 MAIN-MODULE.
012900     PERFORM A000-PROCESS-CALLED-ROUTINE
013000        THRU A999-PROCESS-CALLED-ROUTINE-EX.
013100     PERFORM Z000-END-PROGRAM-ROUTINE
013200        THRU Z999-END-PROGRAM-ROUTINE-EX.
013300     EXIT PROGRAM.
013400*
013500*-----------------------------------------------------------------*
013600 A000-PROCESS-CALLED-ROUTINE.
013700*-----------------------------------------------------------------*
013800     MOVE WK-C-NO                TO WK-C-VOUT-O-ERROR-SW.
013900     MOVE SPACES                 TO WK-C-VOUT-O-ERROR-MSG.
014000     MOVE ZERO                   TO WK-C-VOUT-O-SPOTNO
014100                                     WK-C-VOUT-O-PRICE
014200                                     WK-C-VOUT-O-MINUTES.
014300     MOVE SPACES                 TO WK-C-VOUT-O-SPOTTYPE.
014400     MOVE WK-C-NO                TO WK-C-VOUT-O-REGULAR.
014500*
014600     PERFORM B000-FIND-OPEN-TICKET
014700        THRU B099-FIND-OPEN-TICKET-EX.
014800*
014900     IF  WK-C-VOUT-IN-ERROR
015000         GO TO A999-PROCESS-CALLED-ROUTINE-EX
015100     END-IF.
015200*
015300     PERFORM C000-PRICE-THE-STAY
015400        THRU C099-PRICE-THE-STAY-EX.
015500*
015600     IF  WK-C-VOUT-IN-ERROR
015700         GO TO A999-PROCESS-CALLED-ROUTINE-EX
015800     END-IF.
015900*
016000     PERFORM D000-POST-TICKET-UPDATE
016100        THRU D099-POST-TICKET-UPDATE-EX.
016200*
016300     IF  WK-C-TKT-O-WAS-UPDATED
016400         PERFORM E000-RELEASE-SPOT
016500            THRU E099-RELEASE-SPOT-EX
016600     ELSE
016700         SET WK-C-VOUT-IN-ERROR TO TRUE
016800         MOVE "TICKET UPDATE FAILED - SPOT NOT RELEASED"
016900                                  TO WK-C-VOUT-O-ERROR-MSG
017000     END-IF.
017100*
017200 A999-PROCESS-CALLED-ROUTINE-EX.
017300     EXIT.
017400*-----------------------------------------------------------------*
017500 B000-FIND-OPEN-TICKET.
017600*-----------------------------------------------------------------*
017700     SET WK-C-TKT-FETCH-OPEN TO TRUE.
017800     MOVE WK-C-VOUT-I-REGNO      TO WK-C-TKT-I-REGNO.
017900*
018000     CALL "PKVTKT" USING WK-C-TKT-RECORD, WK-C-TICKET-TABLE.
018100*
018200     IF  WK-C-TKT-O-IS-FOUND
018300         MOVE WK-C-TKT-O-SPOTNO   TO WK-C-VOUT-O-SPOTNO
018400         MOVE WK-C-TKT-O-SPOTTYPE TO WK-C-VOUT-O-SPOTTYPE
018500         MOVE WK-C-TKT-O-REGULAR  TO WK-C-VOUT-O-REGULAR
018600         MOVE WK-C-TKT-O-TKTID    TO WK-N-TKTID-WORK
018700     ELSE
018800         SET WK-C-VOUT-IN-ERROR TO TRUE
018900         MOVE "NO OPEN TICKET FOR THIS VEHICLE"
019000                                  TO WK-C-VOUT-O-ERROR-MSG
019100     END-IF.
019200 B099-FIND-OPEN-TICKET-EX.
019300     EXIT.
019400*-----------------------------------------------------------------*
019500 C000-PRICE-THE-STAY.
019600*-----------------------------------------------------------------*
019700     SET WK-X-SPOTTYPE-IDX TO 1.
019800     SEARCH WK-C-SPOTTYPE-ENTRY
019900         AT END
020000             SET WK-C-VOUT-IN-ERROR TO TRUE
020100             MOVE "UNKNOWN SPOT TYPE ON TICKET"
020200                                  TO WK-C-VOUT-O-ERROR-MSG
020300             GO TO C099-PRICE-THE-STAY-EX
020400         WHEN WK-C-SPOTTYPE-ENTRY (WK-X-SPOTTYPE-IDX)
020500                 = WK-C-TKT-O-SPOTTYPE
020600             CONTINUE
020700     END-SEARCH.
020800*
020900     MOVE WK-C-TKT-O-SPOTTYPE    TO WK-C-FARE-I-VEHTYPE.
021000     MOVE WK-C-TKT-O-INTIME      TO WK-C-FARE-I-INTIME.
021100     MOVE WK-C-VOUT-I-OUTTIME    TO WK-C-FARE-I-OUTTIME.
021200     MOVE WK-C-TKT-O-REGULAR     TO WK-C-FARE-I-REGULAR.
021300*
021400     CALL "PKVFARE" USING WK-C-FARE-RECORD.
021500*
021600     MOVE WK-C-FARE-O-PRICE      TO WK-C-VOUT-O-PRICE.
021700     MOVE WK-C-FARE-O-PRICE      TO WK-N-PRICE-WORK.
021800     MOVE WK-C-FARE-O-MINUTES    TO WK-C-VOUT-O-MINUTES.
021900*
022000     IF  WK-C-FARE-IN-ERROR
022100         SET WK-C-VOUT-IN-ERROR TO TRUE
022200         MOVE "FARE CALCULATION ERROR"  TO WK-C-VOUT-O-ERROR-MSG
022300     END-IF.
022400 C099-PRICE-THE-STAY-EX.
022500     EXIT.
022600*-----------------------------------------------------------------*
022700 D000-POST-TICKET-UPDATE.
022800*-----------------------------------------------------------------*
022900     SET WK-C-TKT-UPDATE TO TRUE.
023000     MOVE WK-C-TKT-O-TKTID       TO WK-C-TKT-I-TKTID.
023100     MOVE WK-C-VOUT-I-OUTTIME    TO WK-C-TKT-I-OUTTIME.
023200     MOVE WK-C-VOUT-O-PRICE      TO WK-C-TKT-I-PRICE.
023300*
023400     CALL "PKVTKT" USING WK-C-TKT-RECORD, WK-C-TICKET-TABLE.
023500 D099-POST-TICKET-UPDATE-EX.
023600     EXIT.
023700*-----------------------------------------------------------------*
023800 E000-RELEASE-SPOT.
023900*-----------------------------------------------------------------*
024000     SET WK-C-SPOT-RELEASE TO TRUE.
024100     MOVE WK-C-VOUT-O-SPOTNO     TO WK-C-SPOT-I-SPOTNO.
024200     MOVE WK-C-VOUT-O-SPOTTYPE   TO WK-C-SPOT-I-VEHTYPE.
024300*
024400     CALL "PKVSPOT" USING WK-C-SPOT-RECORD, WK-C-SPOT-TABLE.
024500 E099-RELEASE-SPOT-EX.
024600     EXIT.
024700*-----------------------------------------------------------------*
024800*                   PROGRAM SUBROUTINE                           *
024900*-----------------------------------------------------------------*
025000 Z000-END-PROGRAM-ROUTINE.
025100*-----------------------------------------------------------------*
025200     CONTINUE.
025300 Z999-END-PROGRAM-ROUTINE-EX.
025400     EXIT.
025500******************************************************************
025600************** END OF PROGRAM SOURCE -  PKVOUT ******************
025700******************************************************************

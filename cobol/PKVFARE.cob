000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PKVFARE.
000500 AUTHOR.         R H TANNER.
000600 INSTALLATION.   CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE FARE
001200*               DUE FOR ONE EXITING VEHICLE.  GIVEN THE ENTRY
001300*               AND EXIT TIMESTAMPS, THE VEHICLE TYPE AND THE
001400*               REGULAR-CUSTOMER FLAG IT RETURNS THE PRICE TO
001500*               BE CHARGED.  NO FILES ARE OPENED BY THIS
001600*               ROUTINE - IT IS PURE CALCULATION.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* TAG    DATE        DEV    DESCRIPTION
002200*-----------------------------------------------------------------
002300* PKB001 14/01/1991  RHT    INITIAL VERSION FOR THE PARKING FARE    PKB001
002400*                           SYSTEM CONVERSION PROJECT.
002500*-----------------------------------------------------------------
002600* PKB004 03/06/1991  RHT    CORRECTED JULIAN DAY ROUTINE - MARCH    PKB004
002700*                           CROSSOVER WAS ONE DAY SHORT.
002800*-----------------------------------------------------------------
002900* PKB011 22/02/1993  DCL    ADDED REGULAR CUSTOMER DISCOUNT PER     PKB011
003000*                           MARKETING REQUEST 93-014.
003100*-----------------------------------------------------------------
003200* PKB018 19/07/1995  DCL    RATE TABLE WAS HOLDING BIKE AND CAR     PKB018
003300*                           RATES IN THE WRONG OCCURS POSITION
003400*                           AFTER THE COMP-3 REPACK - FIXED.
003500*-----------------------------------------------------------------
003600* PKB026 02/11/1998  SKM    Y2K - WK-N-JD-YYYY EXPANDED TO A        PKB026
003700*                           FULL 4 DIGIT YEAR THROUGHOUT THE
003800*                           JULIAN DAY CALCULATION.  NO CHANGE
003900*                           TO THE CALLER'S TIMESTAMP LAYOUT.
004000*-----------------------------------------------------------------
004100* PKB031 11/05/2001  SKM    FREE PERIOD WAS BEING WAIVED WHEN       PKB031
004200*                           DURATION WAS EXACTLY 30 MINUTES -
004300*                           CHANGED TEST TO DURATION LESS THAN
004400*                           30 PER OPS COMPLAINT 01-0447.
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                     ON  STATUS IS U0-ON
005600                     OFF STATUS IS U0-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    NO FILES - CALCULATION ONLY.
006100*
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600*
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                          PIC X(24)        VALUE
007000     "** PROGRAM PKVFARE **".
007100*
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01  WK-C-COMMON.
007400     COPY PKCMWS.
007500*
007600 01  WK-C-RATE-TABLE-LITERAL.
007700*        RATE PER HOUR BY VEHICLE TYPE - CAR THEN BIKE
007800     05  FILLER                      PIC X(04) VALUE "CAR ".
007900     05  FILLER                      PIC 9(03)V99 VALUE 001.50.
008000     05  FILLER                      PIC X(04) VALUE "BIKE".
008100     05  FILLER                      PIC 9(03)V99 VALUE 001.00.
008200 01  WK-C-RATE-TABLE REDEFINES WK-C-RATE-TABLE-LITERAL.
008300     05  WK-C-RATE-ENTRY OCCURS 2 TIMES
008400             INDEXED BY WK-X-RATE-IDX.
008500         10  WK-C-RATE-VEHTYPE       PIC X(04).
008600         10  WK-C-RATE-PER-HOUR      PIC 9(03)V99.
008700*
008800 01  WK-N-WORK-AREA.
008900     05  WK-N-DURATION-MINUTES       PIC S9(07) COMP-3.
009000     05  WK-N-DURATION-SECONDS       PIC S9(09) COMP-3.
009100     05  WK-N-IN-SECONDS             PIC S9(11) COMP-3.
009200     05  WK-N-OUT-SECONDS            PIC S9(11) COMP-3.
009300     05  WK-N-RAW-PRICE              PIC S9(07)V9999 COMP-3.
009400*
009500* ------------- TIMESTAMP BREAKDOWN - ALTERNATE VIEWS ----------*
009600 01  WK-N-IN-TIME-GROUP.
009700     05  WK-N-IN-TIME                PIC 9(14).
009800 01  WK-N-IN-TIME-PARTS REDEFINES WK-N-IN-TIME-GROUP.
009900     05  WK-N-IN-YYYY                PIC 9(04).
010000     05  WK-N-IN-MM                  PIC 9(02).
010100     05  WK-N-IN-DD                  PIC 9(02).
010200     05  WK-N-IN-HH                  PIC 9(02).
010300     05  WK-N-IN-MI                  PIC 9(02).
010400     05  WK-N-IN-SS                  PIC 9(02).
010500*
010600 01  WK-N-OUT-TIME-GROUP.
010700     05  WK-N-OUT-TIME               PIC 9(14).
010800 01  WK-N-OUT-TIME-PARTS REDEFINES WK-N-OUT-TIME-GROUP.
010900     05  WK-N-OUT-YYYY               PIC 9(04).
011000     05  WK-N-OUT-MM                 PIC 9(02).
011100     05  WK-N-OUT-DD                 PIC 9(02).
011200     05  WK-N-OUT-HH                 PIC 9(02).
011300     05  WK-N-OUT-MI                 PIC 9(02).
011400     05  WK-N-OUT-SS                 PIC 9(02).
011500*
011600* ------------- JULIAN DAY WORK FIELDS (B150 ROUTINE) ----------*
011700 01  WK-N-JD-WORK-AREA.
011800     05  WK-N-JD-YYYY                PIC S9(05) COMP-3.
011900     05  WK-N-JD-MM                  PIC S9(05) COMP-3.
012000     05  WK-N-JD-DD                  PIC S9(05) COMP-3.
012100     05  WK-N-JD-A                   PIC S9(09) COMP-3.
012200     05  WK-N-JD-B                   PIC S9(09) COMP-3.
012300     05  WK-N-JD-C                   PIC S9(09) COMP-3.
012400     05  WK-N-JD-RESULT              PIC S9(09) COMP-3.
012500     05  WK-N-JD-IN-RESULT           PIC S9(09) COMP-3.
012600     05  WK-N-JD-OUT-RESULT          PIC S9(09) COMP-3.
012700*
012800*****************
012900 LINKAGE SECTION.
013000*****************
013100     COPY FARE.
013200 EJECT
013300********************************************
013400 PROCEDURE DIVISION USING WK-C-FARE-RECORD.
013500********************************************
013600 MAIN-MODULE.
013700     PERFORM A000-PROCESS-CALLED-ROUTINE
013800        THRU A999-PROCESS-CALLED-ROUTINE-EX.
013900     PERFORM Z000-END-PROGRAM-ROUTINE
014000        THRU Z999-END-PROGRAM-ROUTINE-EX.
014100     EXIT PROGRAM.
014200*
014300*-----------------------------------------------------------------*
014400 A000-PROCESS-CALLED-ROUTINE.
014500*-----------------------------------------------------------------*
014600     MOVE WK-C-NO                TO WK-C-FARE-O-ERROR-SW.
014700     MOVE SPACES                 TO WK-C-FARE-O-ERROR-CD.
014800     MOVE ZERO                   TO WK-C-FARE-O-PRICE
014900                                     WK-C-FARE-O-MINUTES.
015000*
015100     IF  WK-C-FARE-I-OUTTIME = ZERO
015200         OR  WK-C-FARE-I-OUTTIME < WK-C-FARE-I-INTIME
015300         MOVE WK-C-YES            TO WK-C-FARE-O-ERROR-SW
015400         MOVE "FAR0001"           TO WK-C-FARE-O-ERROR-CD
015500         GO TO A999-PROCESS-CALLED-ROUTINE-EX
015600     END-IF.
015700*
015800     IF  WK-C-FARE-I-VEHTYPE NOT = WK-C-CAR-TYPE
015900         AND WK-C-FARE-I-VEHTYPE NOT = WK-C-BIKE-TYPE
016000         MOVE WK-C-YES            TO WK-C-FARE-O-ERROR-SW
016100         MOVE "FAR0002"           TO WK-C-FARE-O-ERROR-CD
016200         GO TO A999-PROCESS-CALLED-ROUTINE-EX
016300     END-IF.
016400*
016500     PERFORM B000-MAIN-PROCESSING
016600        THRU B999-MAIN-PROCESSING-EX.
016700*
016800 A999-PROCESS-CALLED-ROUTINE-EX.
016900     EXIT.
017000*-----------------------------------------------------------------*
017100 B000-MAIN-PROCESSING.
017200*-----------------------------------------------------------------*
017300     MOVE WK-C-FARE-I-INTIME    TO WK-N-IN-TIME.
017400     MOVE WK-C-FARE-I-OUTTIME   TO WK-N-OUT-TIME.
017500*
017600     MOVE WK-N-IN-YYYY          TO WK-N-JD-YYYY.
017700     MOVE WK-N-IN-MM            TO WK-N-JD-MM.
017800     MOVE WK-N-IN-DD            TO WK-N-JD-DD.
017900     PERFORM B150-COMPUTE-JULIAN-DAY
018000        THRU B159-COMPUTE-JULIAN-DAY-EX.
018100     MOVE WK-N-JD-RESULT        TO WK-N-JD-IN-RESULT.
018200*
018300     MOVE WK-N-OUT-YYYY         TO WK-N-JD-YYYY.
018400     MOVE WK-N-OUT-MM           TO WK-N-JD-MM.
018500     MOVE WK-N-OUT-DD           TO WK-N-JD-DD.
018600     PERFORM B150-COMPUTE-JULIAN-DAY
018700        THRU B159-COMPUTE-JULIAN-DAY-EX.
018800     MOVE WK-N-JD-RESULT        TO WK-N-JD-OUT-RESULT.
018900*
019000     COMPUTE WK-N-IN-SECONDS =
019100             (WK-N-JD-IN-RESULT * 86400)
019200           + (WK-N-IN-HH * 3600)
019300           + (WK-N-IN-MI * 60)
019400           +  WK-N-IN-SS.
019500     COMPUTE WK-N-OUT-SECONDS =
019600             (WK-N-JD-OUT-RESULT * 86400)
019700           + (WK-N-OUT-HH * 3600)
019800           + (WK-N-OUT-MI * 60)
019900           +  WK-N-OUT-SS.
020000*
020100     COMPUTE WK-N-DURATION-SECONDS =
020200             WK-N-OUT-SECONDS - WK-N-IN-SECONDS.
020300     COMPUTE WK-N-DURATION-MINUTES =
020400             WK-N-DURATION-SECONDS / 60.
020500     MOVE WK-N-DURATION-MINUTES TO WK-C-FARE-O-MINUTES.
020600*
020700     IF  WK-N-DURATION-MINUTES < WK-N-FREE-MINUTES
020800         MOVE ZERO               TO WK-C-FARE-O-PRICE
020900         GO TO B999-MAIN-PROCESSING-EX
021000     END-IF.
021100*
021200     PERFORM B100-FIND-RATE
021300        THRU B199-FIND-RATE-EX.
021400*
021500     COMPUTE WK-N-RAW-PRICE ROUNDED =
021600             (WK-N-DURATION-MINUTES / 60)
021700           *  WK-C-RATE-PER-HOUR (WK-X-RATE-IDX).
021800*
021900     IF  WK-C-FARE-I-REGULAR = WK-C-YES
022000         COMPUTE WK-N-RAW-PRICE ROUNDED =
022100                 WK-N-RAW-PRICE * 0.95
022200     END-IF.
022300*
022400     COMPUTE WK-C-FARE-O-PRICE ROUNDED = WK-N-RAW-PRICE.
022500*
022600 B999-MAIN-PROCESSING-EX.
022700     EXIT.
022800*-----------------------------------------------------------------*
022900 B100-FIND-RATE.
023000*-----------------------------------------------------------------*
023100     SET WK-X-RATE-IDX TO 1.
023200     SEARCH WK-C-RATE-ENTRY
023300         WHEN WK-C-RATE-VEHTYPE (WK-X-RATE-IDX) = WK-C-FARE-I-VEHTYPE
023400             CONTINUE
023500     END-SEARCH.
023600 B199-FIND-RATE-EX.
023700     EXIT.
023800*-----------------------------------------------------------------*
023900 B150-COMPUTE-JULIAN-DAY.
024000*-----------------------------------------------------------------*
024100*    STANDARD INTEGER JULIAN DAY NUMBER ROUTINE - FLIEGEL AND
024200*    VAN FLANDERN - ADAPTED FOR COBOL TRUNCATING COMPUTE.
024300*-----------------------------------------------------------------*
024400     COMPUTE WK-N-JD-A = (WK-N-JD-MM - 14) / 12.
024500     COMPUTE WK-N-JD-B =
024600             1461 * (WK-N-JD-YYYY + 4800 + WK-N-JD-A) / 4.
024700     COMPUTE WK-N-JD-C =
024800             367 * (WK-N-JD-MM - 2 - (WK-N-JD-A * 12)) / 12.
024900     COMPUTE WK-N-JD-RESULT =
025000             WK-N-JD-DD - 32075 + WK-N-JD-B + WK-N-JD-C
025100           - (3 * ((WK-N-JD-YYYY + 4900 + WK-N-JD-A) / 100) / 4).
025200 B159-COMPUTE-JULIAN-DAY-EX.
025300     EXIT.
025400*-----------------------------------------------------------------*
025500*                   PROGRAM SUBROUTINE                           *
025600*-----------------------------------------------------------------*
025700 Z000-END-PROGRAM-ROUTINE.
025800*-----------------------------------------------------------------*
025900     CONTINUE.
026000 Z999-END-PROGRAM-ROUTINE-EX.
026100     EXIT.
026200******************************************************************
026300************** END OF PROGRAM SOURCE -  PKVFARE *****************
026400******************************************************************

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PKVTKT.
000500 AUTHOR.         R H TANNER.
000600 INSTALLATION.   CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT MAINTAINS THE
001200*               IN-MEMORY TICKET TABLE BUILT BY THE MAIN
001300*               PROGRAM FROM TICKMAST.  FOUR OPTIONS ARE
001400*               SUPPORTED -
001500*                  CNT  - RETURN THE NEXT TICKET ID
001600*                  FOPN - FIND THE OPEN TICKET FOR A REG NUMBER
001700*                  SAV  - APPEND A NEW TICKET ON ENTRY
001800*                  UPD  - POST THE OUT TIME AND PRICE ON EXIT
001900*               THE TABLE ITSELF LIVES IN THE CALLER'S WORKING
002000*               STORAGE AND IS PASSED AS THE SECOND USING
002100*               PARAMETER - THIS ROUTINE OPENS NO FILES.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* TAG    DATE        DEV    DESCRIPTION
002700*-----------------------------------------------------------------
002800* PKB001 14/01/1991  RHT    INITIAL VERSION FOR THE PARKING FARE    PKB001
002900*                           SYSTEM CONVERSION PROJECT - "CNT" AND
003000*                           "SAV" ONLY AT THIS POINT.
003100*-----------------------------------------------------------------
003200* PKB008 25/08/1994  RHT    ADDED "FOPN" SO THE EXIT FLOW CAN       PKB008
003300*                           LOCATE THE TICKET BY REG NUMBER
003400*                           WITHOUT THE CALLER SCANNING THE
003500*                           TABLE ITSELF.
003600*-----------------------------------------------------------------
003700* PKB009 09/09/1994  RHT    ADDED "UPD" SO THE EXIT FLOW CAN POST   PKB009
003800*                           PRICE AND OUT TIME IN ONE CALL.
003900*-----------------------------------------------------------------
004000* PKB019 11/09/1995  DCL    "FOPN" WAS MATCHING A CLOSED TICKET     PKB019
004100*                           WHEN A REG NUMBER HAD PARKED MORE
004200*                           THAN ONCE IN THE SAME RUN - NOW ONLY
004300*                           MATCHES WHEN OUT TIME IS STILL ZERO.
004400*-----------------------------------------------------------------
004500* PKB020 30/01/1995  RHT    ADDED "RCNT" - COUNTS PRIOR TICKETS     PKB020
004600*                           FOR A REG NUMBER SO THE ENTRY FLOW
004700*                           CAN SET THE REGULAR CUSTOMER FLAG.
004800*-----------------------------------------------------------------
004900* PKB028 18/12/1998  SKM    Y2K REVIEW - TIMESTAMP FIELDS PASS      PKB028
005000*                           THROUGH UNCHANGED AS 14 DIGIT YYYY-
005100*                           MMDDHHMMSS.  NO CHANGE REQUIRED.
005200*-----------------------------------------------------------------
005300* PKB036 14/11/2003  SKM    CLARIFIED THAT "RCNT" COUNTS THE        PKB036
005400*                           TABLE AS IT STANDS AT THE TIME OF
005500*                           THE CALL - IT DOES NOT KNOW ABOUT A
005600*                           TICKET NOT YET APPENDED BY "SAV".
005700*                           ENTRY PROCESSING MUST CALL "RCNT"
005800*                           BEFORE "SAV" OR THE NEW TICKET WILL
005900*                           COUNT AGAINST ITSELF - SEE "PKVIN".
006000*                           NO CODE CHANGE REQUIRED.
006100*-----------------------------------------------------------------
006200 EJECT
006300**********************
006400 ENVIRONMENT DIVISION.
006500**********************
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-AS400.
006800 OBJECT-COMPUTER.  IBM-AS400.
006900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007000                   UPSI-0 IS UPSI-SWITCH-0
007100                     ON  STATUS IS U0-ON
007200                     OFF STATUS IS U0-OFF.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600*    NO FILES - OPERATES ON THE CALLER'S TABLE.
007700*
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200*
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                          PIC X(24)        VALUE
008600     "** PROGRAM PKVTKT **".
008700*
008800 01  WK-C-COMMON.
008900     COPY PKCMWS.
009000*
009100* ------------ REGULAR CUSTOMER FLAG VALIDATION TABLE -----------*
009200 01  WK-C-REGULAR-SW-LITERAL.
009300     05  FILLER                      PIC X(01) VALUE "Y".
009400     05  FILLER                      PIC X(01) VALUE "N".
009500 01  WK-C-REGULAR-SW-TABLE REDEFINES WK-C-REGULAR-SW-LITERAL.
009600     05  WK-C-REGULAR-SW-ENTRY OCCURS 2 TIMES
009700             INDEXED BY WK-X-REGSW-IDX
009800             PIC X(01).
009900*
010000* ------------ TICKET ID - ALTERNATE DISPLAY VIEW ----------------*
010100 01  WK-N-TKTID-WORK                 PIC 9(06) COMP.
010200 01  WK-N-TKTID-ALT REDEFINES WK-N-TKTID-WORK.
010300     05  WK-N-TKTID-HI               PIC X(02).
010400     05  WK-N-TKTID-LO               PIC X(02).
010500*
010600* ------------ PRIOR COUNT - BYTE PEEK VIEW (DIAGNOSTIC) ---------*
010700 01  WK-N-PRIOR-COUNT-WORK           PIC 9(06) COMP.
010800 01  WK-N-PRIOR-COUNT-ALT REDEFINES WK-N-PRIOR-COUNT-WORK.
010900     05  FILLER                      PIC X(02).
011000*
011100 01  WK-C-REGULAR-SW-VALID-SW        PIC X(01).
011200     88  WK-C-REGULAR-SW-IS-VALID              VALUE "Y".
011300     88  WK-C-REGULAR-SW-NOT-VALID              VALUE "N".
011400*
011500*****************
011600 LINKAGE SECTION.
011700*****************
011800     COPY TKT.
011900     COPY TICKMAST.
012000*
012100 EJECT
012200*******************************************************
012300 PROCEDURE DIVISION USING WK-C-TKT-RECORD,
012400                           WK-C-TICKET-TABLE.
012500*******************************************************
012600 MAIN-MODULE.
012700     PERFORM A000-PROCESS-CALLED-ROUTINE
012800        THRU A999-PROCESS-CALLED-ROUTINE-EX.
012900     PERFORM Z000-END-PROGRAM-ROUTINE
013000        THRU Z999-END-PROGRAM-ROUTINE-EX.
013100     EXIT PROGRAM.
013200*
013300*-----------------------------------------------------------------*
013400 A000-PROCESS-CALLED-ROUTINE.
013500*-----------------------------------------------------------------*
013600     MOVE ZERO                TO WK-C-TKT-O-PRIOR-COUNT
013700                                  WK-C-TKT-O-REG-COUNT
013800                                  WK-C-TKT-O-TKTID
013900                                  WK-C-TKT-O-SPOTNO
014000                                  WK-C-TKT-O-INTIME.
014100     MOVE SPACES               TO WK-C-TKT-O-SPOTTYPE
014200                                  WK-C-TKT-O-REGULAR.
014300     MOVE WK-C-NOT-FOUND       TO WK-C-TKT-O-FOUND.
014400     MOVE WK-C-NO              TO WK-C-TKT-O-UPDATED.
014500*
014600     EVALUATE TRUE
014700         WHEN WK-C-TKT-COUNT
014800             PERFORM B000-NEXT-TICKET-ID
014900                THRU B099-NEXT-TICKET-ID-EX
015000         WHEN WK-C-TKT-FETCH-OPEN
015100             PERFORM C000-FETCH-OPEN-TICKET
015200                THRU C099-FETCH-OPEN-TICKET-EX
015300         WHEN WK-C-TKT-SAVE
015400             PERFORM D000-SAVE-NEW-TICKET
015500                THRU D099-SAVE-NEW-TICKET-EX
015600         WHEN WK-C-TKT-UPDATE
015700             PERFORM E000-UPDATE-TICKET
015800                THRU E099-UPDATE-TICKET-EX
015900         WHEN WK-C-TKT-REG-COUNT
016000             PERFORM F000-COUNT-FOR-REG-NUMBER
016100                THRU F099-COUNT-FOR-REG-NUMBER-EX
016200         WHEN OTHER
016300             CONTINUE
016400     END-EVALUATE.
016500*
016600 A999-PROCESS-CALLED-ROUTINE-EX.
016700     EXIT.
016800*-----------------------------------------------------------------*
016900 B000-NEXT-TICKET-ID.
017000*-----------------------------------------------------------------*
017100     MOVE WK-C-TICKET-TABLE-COUNT TO WK-C-TKT-O-PRIOR-COUNT.
017200     MOVE WK-C-TICKET-TABLE-COUNT TO WK-N-PRIOR-COUNT-WORK.
017300     COMPUTE WK-C-TKT-O-TKTID = WK-C-TICKET-TABLE-COUNT + 1.
017400     MOVE WK-C-TKT-O-TKTID        TO WK-N-TKTID-WORK.
017500 B099-NEXT-TICKET-ID-EX.
017600     EXIT.
017700*-----------------------------------------------------------------*
017800 C000-FETCH-OPEN-TICKET.
017900*-----------------------------------------------------------------*
018000     IF  WK-C-TICKET-TABLE-COUNT = ZERO
018100         GO TO C099-FETCH-OPEN-TICKET-EX
018200     END-IF.
018300*
018400     SET WK-X-TKT-IDX TO 1.
018500     PERFORM C050-SCAN-FOR-OPEN-TICKET
018600        VARYING WK-X-TKT-IDX FROM 1 BY 1
018700        UNTIL WK-X-TKT-IDX > WK-C-TICKET-TABLE-COUNT
018800           OR WK-C-TKT-O-IS-FOUND.
018900*
019000 C099-FETCH-OPEN-TICKET-EX.
019100     EXIT.
019200*-----------------------------------------------------------------*
019300 C050-SCAN-FOR-OPEN-TICKET.
019400*-----------------------------------------------------------------*
019500     IF  WK-C-TKT-REG-NUMBER (WK-X-TKT-IDX) = WK-C-TKT-I-REGNO
019600         AND WK-C-TKT-OUT-TIME (WK-X-TKT-IDX) = ZERO
019700         MOVE WK-C-TKT-ID (WK-X-TKT-IDX)
019800                                  TO WK-C-TKT-O-TKTID
019900         MOVE WK-C-TKT-SPOT-NUMBER (WK-X-TKT-IDX)
020000                                  TO WK-C-TKT-O-SPOTNO
020100         MOVE WK-C-TKT-SPOT-TYPE (WK-X-TKT-IDX)
020200                                  TO WK-C-TKT-O-SPOTTYPE
020300         MOVE WK-C-TKT-IN-TIME (WK-X-TKT-IDX)
020400                                  TO WK-C-TKT-O-INTIME
020500         MOVE WK-C-TKT-REGULAR (WK-X-TKT-IDX)
020600                                  TO WK-C-TKT-O-REGULAR
020700         SET WK-C-TKT-O-IS-FOUND TO TRUE
020800     END-IF.
020900 C059-SCAN-FOR-OPEN-TICKET-EX.
021000     EXIT.
021100*-----------------------------------------------------------------*
021200 D000-SAVE-NEW-TICKET.
021300*-----------------------------------------------------------------*
021400     SET WK-C-REGULAR-SW-NOT-VALID TO TRUE.
021500     SET WK-X-REGSW-IDX TO 1.
021600     PERFORM D020-VALIDATE-REGULAR-SW
021700        VARYING WK-X-REGSW-IDX FROM 1 BY 1
021800        UNTIL WK-X-REGSW-IDX > 2
021900           OR WK-C-REGULAR-SW-IS-VALID.
022000*
022100     IF  WK-C-REGULAR-SW-NOT-VALID
022200         MOVE WK-C-NO           TO WK-C-TKT-I-REGULAR
022300     END-IF.
022400*
022500     COMPUTE WK-C-TICKET-TABLE-COUNT =
022600             WK-C-TICKET-TABLE-COUNT + 1.
022700     SET WK-X-TKT-IDX TO WK-C-TICKET-TABLE-COUNT.
022800*
022900     MOVE WK-C-TKT-I-TKTID      TO WK-C-TKT-ID (WK-X-TKT-IDX).
023000     MOVE WK-C-TKT-I-SPOTNO     TO WK-C-TKT-SPOT-NUMBER
023100                                     (WK-X-TKT-IDX).
023200     MOVE WK-C-TKT-I-SPOTTYPE   TO WK-C-TKT-SPOT-TYPE
023300                                     (WK-X-TKT-IDX).
023400     MOVE WK-C-TKT-I-REGNO      TO WK-C-TKT-REG-NUMBER
023500                                     (WK-X-TKT-IDX).
023600     MOVE ZERO                  TO WK-C-TKT-PRICE
023700                                     (WK-X-TKT-IDX).
023800     MOVE WK-C-TKT-I-INTIME     TO WK-C-TKT-IN-TIME
023900                                     (WK-X-TKT-IDX).
024000     MOVE ZERO                  TO WK-C-TKT-OUT-TIME
024100                                     (WK-X-TKT-IDX).
024200     MOVE WK-C-TKT-I-REGULAR    TO WK-C-TKT-REGULAR
024300                                     (WK-X-TKT-IDX).
024400*
024500     MOVE WK-C-TKT-I-TKTID      TO WK-C-TKT-O-TKTID.
024600     SET WK-C-TKT-O-IS-FOUND TO TRUE.
024700 D099-SAVE-NEW-TICKET-EX.
024800     EXIT.
024900*-----------------------------------------------------------------*
025000 D020-VALIDATE-REGULAR-SW.
025100*-----------------------------------------------------------------*
025200     IF  WK-C-REGULAR-SW-ENTRY (WK-X-REGSW-IDX) = WK-C-TKT-I-REGULAR
025300         SET WK-C-REGULAR-SW-IS-VALID TO TRUE
025400     END-IF.
025500 D029-VALIDATE-REGULAR-SW-EX.
025600     EXIT.
025700*-----------------------------------------------------------------*
025800 E000-UPDATE-TICKET.
025900*-----------------------------------------------------------------*
026000     IF  WK-C-TICKET-TABLE-COUNT = ZERO
026100         GO TO E099-UPDATE-TICKET-EX
026200     END-IF.
026300*
026400     SET WK-X-TKT-IDX TO 1.
026500     PERFORM E050-SCAN-FOR-TICKET-ID
026600        VARYING WK-X-TKT-IDX FROM 1 BY 1
026700        UNTIL WK-X-TKT-IDX > WK-C-TICKET-TABLE-COUNT
026800           OR WK-C-TKT-O-WAS-UPDATED.
026900*
027000 E099-UPDATE-TICKET-EX.
027100     EXIT.
027200*-----------------------------------------------------------------*
027300 E050-SCAN-FOR-TICKET-ID.
027400*-----------------------------------------------------------------*
027500     IF  WK-C-TKT-ID (WK-X-TKT-IDX) = WK-C-TKT-I-TKTID
027600         MOVE WK-C-TKT-I-OUTTIME TO WK-C-TKT-OUT-TIME
027700                                      (WK-X-TKT-IDX)
027800         MOVE WK-C-TKT-I-PRICE   TO WK-C-TKT-PRICE
027900                                      (WK-X-TKT-IDX)
028000         MOVE WK-C-TKT-ID (WK-X-TKT-IDX) TO WK-C-TKT-O-TKTID
028100         SET WK-C-TKT-O-IS-FOUND TO TRUE
028200         MOVE WK-C-YES           TO WK-C-TKT-O-UPDATED
028300     END-IF.
028400 E059-SCAN-FOR-TICKET-ID-EX.
028500     EXIT.
028600*-----------------------------------------------------------------*
028700 F000-COUNT-FOR-REG-NUMBER.
028800*-----------------------------------------------------------------*
028900     MOVE ZERO                   TO WK-C-TKT-O-REG-COUNT.
029000     IF  WK-C-TICKET-TABLE-COUNT = ZERO
029100         GO TO F099-COUNT-FOR-REG-NUMBER-EX
029200     END-IF.
029300*
029400     SET WK-X-TKT-IDX TO 1.
029500     PERFORM F050-TALLY-REG-NUMBER
029600        VARYING WK-X-TKT-IDX FROM 1 BY 1
029700        UNTIL WK-X-TKT-IDX > WK-C-TICKET-TABLE-COUNT.
029800*
029900 F099-COUNT-FOR-REG-NUMBER-EX.
030000     EXIT.
030100*-----------------------------------------------------------------*
030200 F050-TALLY-REG-NUMBER.
030300*-----------------------------------------------------------------*
030400     IF  WK-C-TKT-REG-NUMBER (WK-X-TKT-IDX) = WK-C-TKT-I-REGNO
030500         COMPUTE WK-C-TKT-O-REG-COUNT =
030600                 WK-C-TKT-O-REG-COUNT + 1
030700     END-IF.
030800 F059-TALLY-REG-NUMBER-EX.
030900     EXIT.
031000*-----------------------------------------------------------------*
031100*                   PROGRAM SUBROUTINE                           *
031200*-----------------------------------------------------------------*
031300 Z000-END-PROGRAM-ROUTINE.
031400*-----------------------------------------------------------------*
031500     CONTINUE.
031600 Z999-END-PROGRAM-ROUTINE-EX.
031700     EXIT.
031800******************************************************************
031900************** END OF PROGRAM SOURCE -  PKVTKT ******************
032000******************************************************************

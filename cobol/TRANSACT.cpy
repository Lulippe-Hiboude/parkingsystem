000100*-----------------------------------------------------------*
000200* TRANSACT.cpybk
000300* RECORD LAYOUT FOR THE TRANSACTION FILE (ENTRY/EXIT EVENTS
000400* FROM THE GATE ARMS).  LINE SEQUENTIAL, 29 BYTES, ONE
000500* TRANSACTION PER LINE IN ARRIVAL ORDER.
000600*-----------------------------------------------------------*
000700* I-O FORMAT: TRNREC  FROM FILE TRANSACTION
000800*-----------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------*
001100* PKB001 14/01/1991 RHT    - INITIAL VERSION FOR THE PARKING        PKB001
001200*                            FARE SYSTEM CONVERSION PROJECT.
001300*-----------------------------------------------------------*
001400 01  TRN-RECORD.
001500     05  TRN-ACTION                PIC X(01).
001600*                        "I" INCOMING  "O" OUTGOING
001700         88  TRN-INCOMING                    VALUE "I".
001800         88  TRN-OUTGOING                    VALUE "O".
001900     05  TRN-VEHICLE-TYPE          PIC 9(01).
002000*                        1 = CAR  2 = BIKE (INCOMING ONLY)
002100     05  TRN-REG-NUMBER            PIC X(10).
002200*                        VEHICLE REGISTRATION NUMBER
002300     05  TRN-TIMESTAMP             PIC 9(14).
002400*                        EVENT TIME  YYYYMMDDHHMMSS
002500     05  FILLER                    PIC X(03).
002600*                        RESERVED FOR FUTURE USE

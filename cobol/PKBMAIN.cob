000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PKBMAIN.
000500 AUTHOR.         R H TANNER.
000600 INSTALLATION.   CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE PARKING FARE
001200*               SYSTEM.  LOADS THE SPOT AND TICKET MASTERS INTO
001300*               WORKING STORAGE TABLES, READS THE DAY'S GATE
001400*               TRANSACTIONS IN ARRIVAL ORDER, DRIVES THE
001500*               INCOMING AND OUTGOING VEHICLE FLOWS THROUGH
001600*               "PKVIN" AND "PKVOUT", PRINTS THE FARE REPORT
001700*               AND REWRITES BOTH MASTERS AT END OF JOB.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG    DATE        DEV    DESCRIPTION
002300*-----------------------------------------------------------------
002400* PKB000 14/01/1991  RHT    INITIAL VERSION FOR THE PARKING FARE    PKB000
002500*                           SYSTEM CONVERSION PROJECT - REPLACES
002600*                           THE OLD MANUAL GATE LOG.
002700*-----------------------------------------------------------------
002800* PKB006 20/02/1991  RHT    ADDED THE LOYALTY MESSAGE LINE ON       PKB006
002900*                           THE ALLOCATION LOG PER MARKETING
003000*                           REQUEST 91-008.
003100*-----------------------------------------------------------------
003200* PKB017 19/07/1995  DCL    CONTROL BREAK TOTALS WERE ACCUMULATING  PKB017
003300*                           IN WK-N-CAR-EXIT-TOTAL EVEN FOR BIKE
003400*                           EXITS AFTER THE RATE TABLE REPACK -
003500*                           FIXED THE TEST IN B250.
003600*-----------------------------------------------------------------
003700* PKB022 05/04/1996  DCL    REJECTED TRANSACTIONS NOW PRINT WITH    PKB022
003800*                           THE TRANSACTION REG NUMBER SO THE
003900*                           GATE SUPERVISOR CAN TRACE THEM BACK
004000*                           TO A SPECIFIC VEHICLE.
004100*-----------------------------------------------------------------
004200* PKB025 02/06/1998  RHT    Y2K - HEADING NOW CALLS WK-D-DATE-CEN   PKB025
004300*                           OUT OF PKCMWS TO WINDOW THE 2 DIGIT
004400*                           RUN DATE TO A 4 DIGIT YEAR ON THE
004500*                           REPORT HEADING.
004600*-----------------------------------------------------------------
004700* PKB032 14/02/2000  SKM    CORRECTED THE WINDOWING TEST ITSELF -   PKB032
004800*                           WAS COMPARING AGAINST THE WRONG
004900*                           CENTURY CONSTANT AFTER THE ROLLOVER.
005000*-----------------------------------------------------------------
005100* PKB037 08/09/2004  SKM    REJECTED/ALLOCATED/LOYALTY LINES WERE   PKB037
005200*                           PRINTING INTERLEAVED WITH THE EXIT
005300*                           DETAIL LINES, MAKING THE REPORT HARD
005400*                           TO BALANCE AT MONTH END - THESE ARE
005500*                           NOW BUFFERED IN WK-R-MESSAGE-TABLE
005600*                           AND PRINTED AS A TRAILING SECTION
005700*                           AFTER THE CONTROL BREAK SUMMARY PER
005800*                           AUDIT REQUEST 04-162.
005900*-----------------------------------------------------------------
006000* PKB040 22/01/2005  SKM    SPOTMAST AND TICKMAST WERE DECLARED     PKB040
006100*                           ORGANIZATION IS LINE SEQUENTIAL, BUT
006200*                           TM-TKT-PRICE IS COMP-3 - A ZERO PRICE
006300*                           PACKS A BINARY ZERO BYTE A LINE
006400*                           SEQUENTIAL FILE IS NOT SAFE FOR.
006500*                           CHANGED BOTH TO ORGANIZATION IS
006600*                           SEQUENTIAL PER HELP DESK TICKET
006700*                           05-021.
006800*-----------------------------------------------------------------
006900* PKB044 22/01/2005  SKM    SPOTMAST-FILE-RECORD AND TICKMAST-      PKB044
007000*                           FILE-RECORD CARRIED A 2 BYTE FILLER
007100*                           THAT SPOTMAST.CPYBK AND TICKMAST.
007200*                           CPYBK NO LONGER PAD ON DISK (SEE
007300*                           PKB042/PKB043) - NARROWED THE FD
007400*                           RECORDS TO 9 AND 57 CHARACTERS TO
007500*                           MATCH PER HELP DESK TICKET 05-033.
007600*-----------------------------------------------------------------
007700 EJECT
007800**********************
007900 ENVIRONMENT DIVISION.
008000**********************
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER.  IBM-AS400.
008300 OBJECT-COMPUTER.  IBM-AS400.
008400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008500                   C01 IS TOP-OF-FORM
008600                   UPSI-0 IS UPSI-SWITCH-0
008700                     ON  STATUS IS U0-ON
008800                     OFF STATUS IS U0-OFF.
008900*
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT TRANSACTION-FILE    ASSIGN TO TRANSACTION
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS IS WK-C-TRANS-STATUS.
009500     SELECT SPOTMAST-FILE       ASSIGN TO SPOTMAST
009600            ORGANIZATION IS SEQUENTIAL
009700            FILE STATUS IS WK-C-SPOTMAST-STATUS.
009800     SELECT TICKMAST-FILE       ASSIGN TO TICKMAST
009900            ORGANIZATION IS SEQUENTIAL
010000            FILE STATUS IS WK-C-TICKMAST-STATUS.
010100     SELECT FAREREPT-FILE       ASSIGN TO FAREREPT
010200            ORGANIZATION IS LINE SEQUENTIAL
010300            FILE STATUS IS WK-C-FAREREPT-STATUS.
010400*
010500***************
010600 DATA DIVISION.
010700***************
010800 FILE SECTION.
010900*
011000 FD  TRANSACTION-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 29 CHARACTERS.
011300     COPY TRANSACT.
011400*
011500 FD  SPOTMAST-FILE
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 9 CHARACTERS.
011800 01  SPOTMAST-FILE-RECORD            PIC X(09).
011900*
012000 FD  TICKMAST-FILE
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 57 CHARACTERS.
012300 01  TICKMAST-FILE-RECORD            PIC X(57).
012400*
012500 FD  FAREREPT-FILE
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 80 CHARACTERS.
012800 01  FAREREPT-RECORD                 PIC X(80).
012900*
013000 WORKING-STORAGE SECTION.
013100*************************
013200 01  FILLER                          PIC X(24)        VALUE
013300     "** PROGRAM PKBMAIN **".
013400*
013500 01  WK-C-COMMON.
013600     COPY PKCMWS.
013700*
013800 01  WK-C-TRANS-STATUS                PIC X(02).
013900     88  WK-C-TRANS-EOF                        VALUE "10".
014000 01  WK-C-SPOTMAST-STATUS             PIC X(02).
014100     88  WK-C-SPOTMAST-EOF                     VALUE "10".
014200 01  WK-C-TICKMAST-STATUS             PIC X(02).
014300     88  WK-C-TICKMAST-EOF                     VALUE "10".
014400 01  WK-C-FAREREPT-STATUS             PIC X(02).
014500*
014600* ------------- ACCUMULATORS FOR THE CONTROL BREAK REPORT --------*
014700 01  WK-N-TOTALS.
014800     05  WK-N-CAR-EXIT-COUNT          PIC 9(05) COMP.
014900     05  WK-N-CAR-EXIT-TOTAL          PIC S9(07)V99 COMP-3.
015000     05  WK-N-BIKE-EXIT-COUNT         PIC 9(05) COMP.
015100     05  WK-N-BIKE-EXIT-TOTAL         PIC S9(07)V99 COMP-3.
015200     05  WK-N-GRAND-EXIT-COUNT        PIC 9(06) COMP.
015300     05  WK-N-GRAND-EXIT-TOTAL        PIC S9(08)V99 COMP-3.
015400     05  FILLER                       PIC X(02) VALUE SPACES.
015500*
015600* ------------- RUN DATE - 2 DIGIT / 4 DIGIT ALTERNATE VIEWS -----*
015700 01  WK-D-RUN-DATE-RAW.
015800     05  WK-D-RUN-YY                  PIC 9(02).
015900     05  WK-D-RUN-MM                  PIC 9(02).
016000     05  WK-D-RUN-DD                  PIC 9(02).
016100     05  FILLER                       PIC X(02) VALUE SPACES.
016200 01  WK-D-RUN-DATE-DISPLAY.
016300     05  WK-D-RUN-CCYY                PIC 9(04).
016400     05  FILLER                       PIC X(01) VALUE "-".
016500     05  WK-D-RUN-MM-OUT              PIC 9(02).
016600     05  FILLER                       PIC X(01) VALUE "-".
016700     05  WK-D-RUN-DD-OUT              PIC 9(02).
016800*
016900* ------------- PRINT LINE AND ITS ALTERNATE REPORT VIEWS --------*
017000 01  WK-R-PRINT-LINE                  PIC X(80).
017100*
017200 01  WK-R-HEADING-1 REDEFINES WK-R-PRINT-LINE.
017300     05  FILLER                       PIC X(28) VALUE SPACES.
017400     05  FILLER                       PIC X(24) VALUE
017500         "CENTRAL PARKING SYSTEMS".
017600     05  FILLER                       PIC X(28) VALUE SPACES.
017700*
017800 01  WK-R-HEADING-2 REDEFINES WK-R-PRINT-LINE.
017900     05  FILLER                       PIC X(30) VALUE SPACES.
018000     05  FILLER                       PIC X(19) VALUE
018100         "DAILY FARE REPORT -".
018200     05  FILLER                       PIC X(01) VALUE SPACE.
018300     05  WK-R-H2-RUN-DATE             PIC X(10).
018400     05  FILLER                       PIC X(20) VALUE SPACES.
018500*
018600 01  WK-R-HEADING-3 REDEFINES WK-R-PRINT-LINE.
018700     05  FILLER                       PIC X(01) VALUE SPACE.
018800     05  FILLER                       PIC X(10) VALUE "REG NUMBER".
018900     05  FILLER                       PIC X(03) VALUE SPACES.
019000     05  FILLER                       PIC X(04) VALUE "SPOT".
019100     05  FILLER                       PIC X(03) VALUE SPACES.
019200     05  FILLER                       PIC X(04) VALUE "TYPE".
019300     05  FILLER                       PIC X(03) VALUE SPACES.
019400     05  FILLER                       PIC X(05) VALUE "MINS.".
019500     05  FILLER                       PIC X(03) VALUE SPACES.
019600     05  FILLER                       PIC X(01) VALUE "R".
019700     05  FILLER                       PIC X(03) VALUE SPACES.
019800     05  FILLER                       PIC X(09) VALUE "FARE DUE".
019900     05  FILLER                       PIC X(31) VALUE SPACES.
020000*
020100 01  WK-R-DETAIL-LINE REDEFINES WK-R-PRINT-LINE.
020200     05  WK-R-D-REGNO                 PIC X(10).
020300     05  FILLER                       PIC X(02) VALUE SPACES.
020400     05  WK-R-D-SPOTNO                PIC Z,ZZ9.
020500     05  FILLER                       PIC X(03) VALUE SPACES.
020600     05  WK-R-D-VEHTYPE               PIC X(04).
020700     05  FILLER                       PIC X(02) VALUE SPACES.
020800     05  WK-R-D-MINUTES               PIC ZZ,ZZ9.
020900     05  FILLER                       PIC X(02) VALUE SPACES.
021000     05  WK-R-D-REGULAR               PIC X(01).
021100     05  FILLER                       PIC X(03) VALUE SPACES.
021200     05  WK-R-D-FARE                  PIC ZZ,ZZ9.99.
021300     05  FILLER                       PIC X(33) VALUE SPACES.
021400*
021500 01  WK-R-MESSAGE-LINE REDEFINES WK-R-PRINT-LINE.
021600     05  WK-R-M-LABEL                 PIC X(11).
021700     05  WK-R-M-TEXT                  PIC X(69).
021800*
021900 01  WK-R-SUMMARY-LINE REDEFINES WK-R-PRINT-LINE.
022000     05  FILLER                       PIC X(04) VALUE SPACES.
022100     05  WK-R-S-VEHTYPE               PIC X(04).
022200     05  FILLER                       PIC X(03) VALUE SPACES.
022300     05  FILLER                       PIC X(08) VALUE "EXITS - ".
022400     05  WK-R-S-COUNT                 PIC ZZ,ZZ9.
022500     05  FILLER                       PIC X(03) VALUE SPACES.
022600     05  FILLER                       PIC X(08) VALUE "TOTAL - ".
022700     05  WK-R-S-TOTAL                 PIC ZZZZ,ZZ9.99.
022800     05  FILLER                       PIC X(33) VALUE SPACES.
022900*
023000 01  WK-R-GRAND-TOTAL-LINE REDEFINES WK-R-PRINT-LINE.
023100     05  FILLER                       PIC X(13) VALUE
023200         "GRAND TOTAL -".
023300     05  FILLER                       PIC X(01) VALUE SPACE.
023400     05  FILLER                       PIC X(08) VALUE "EXITS - ".
023500     05  WK-R-G-COUNT                 PIC ZZZ,ZZ9.
023600     05  FILLER                       PIC X(02) VALUE SPACES.
023700     05  FILLER                       PIC X(08) VALUE "TOTAL - ".
023800     05  WK-R-G-TOTAL                 PIC ZZZZZ,ZZ9.99.
023900     05  FILLER                       PIC X(29) VALUE SPACES.
024000*
024100*-----------------------------------------------------------------*
024200* REJECTED/ALLOCATED/LOYALTY LINES ARE HELD HERE DURING THE
024300* TRANSACTION LOOP AND WRITTEN AS A TRAILING SECTION AFTER THE
024400* CONTROL BREAK SUMMARY - SEE PKB037 ABOVE.
024500*-----------------------------------------------------------------*
024600 01  WK-R-MESSAGE-TABLE.
024700     05  WK-N-MSG-TABLE-COUNT     PIC 9(04) COMP.
024800     05  WK-R-MSG-ENTRY OCCURS 1 TO 9999 TIMES
024900             DEPENDING ON WK-N-MSG-TABLE-COUNT
025000             INDEXED BY WK-X-MSG-IDX.
025100         10  WK-R-MSG-LABEL       PIC X(11).
025200         10  WK-R-MSG-TEXT        PIC X(69).
025300         10  FILLER               PIC X(02).
025400*
025500     COPY SPOTMAST.
025600     COPY TICKMAST.
025700     COPY VIN.
025800     COPY VOUT.
025900*
026000*****************
026100 LINKAGE SECTION.
026200*****************
026300*    NONE - THIS IS THE MAIN PROGRAM.
026400*
026500 EJECT
026600***************************
026700 PROCEDURE DIVISION.
026800***************************
026900 MAIN-MODULE.
027000     PERFORM A000-INITIALIZATION
027100        THRU A099-INITIALIZATION-EX.
027200     PERFORM B010-READ-TRANSACTION
027300        THRU B019-READ-TRANSACTION-EX.
027400     PERFORM B020-PROCESS-ONE-TRANSACTION
027500        THRU B029-PROCESS-ONE-TRANSACTION-EX
027600        UNTIL WK-C-TRANS-EOF.
027700     PERFORM C000-PRINT-SUMMARY
027800        THRU C099-PRINT-SUMMARY-EX.
027900     PERFORM C500-PRINT-MESSAGE-LOG
028000        THRU C599-PRINT-MESSAGE-LOG-EX.
028100     PERFORM D000-REWRITE-MASTERS
028200        THRU D099-REWRITE-MASTERS-EX.
028300     PERFORM Z000-END-PROGRAM-ROUTINE
028400        THRU Z999-END-PROGRAM-ROUTINE-EX.
028500     STOP RUN.
028600*
028700*-----------------------------------------------------------------*
028800 A000-INITIALIZATION.
028900*-----------------------------------------------------------------*
029000     MOVE ZERO                TO WK-N-CAR-EXIT-COUNT
029100                                  WK-N-CAR-EXIT-TOTAL
029200                                  WK-N-BIKE-EXIT-COUNT
029300                                  WK-N-BIKE-EXIT-TOTAL
029400                                  WK-N-GRAND-EXIT-COUNT
029500                                  WK-N-GRAND-EXIT-TOTAL
029600                                  WK-C-SPOT-TABLE-COUNT
029700                                  WK-N-MSG-TABLE-COUNT
029800                                  WK-C-TICKET-TABLE-COUNT.
029900*
030000     OPEN INPUT TRANSACTION-FILE.
030100     IF  WK-C-TRANS-STATUS NOT = "00"
030200         GO TO Y900-ABNORMAL-TERMINATION
030300     END-IF.
030400*
030500     OPEN OUTPUT FAREREPT-FILE.
030600     IF  WK-C-FAREREPT-STATUS NOT = "00"
030700         GO TO Y900-ABNORMAL-TERMINATION
030800     END-IF.
030900*
031000     PERFORM A010-LOAD-SPOT-MASTER
031100        THRU A019-LOAD-SPOT-MASTER-EX.
031200     PERFORM A020-LOAD-TICKET-MASTER
031300        THRU A029-LOAD-TICKET-MASTER-EX.
031400*
031500     ACCEPT WK-D-RUN-DATE-RAW FROM DATE.
031600     PERFORM A030-WINDOW-RUN-DATE
031700        THRU A039-WINDOW-RUN-DATE-EX.
031800*
031900     PERFORM A040-PRINT-HEADINGS
032000        THRU A049-PRINT-HEADINGS-EX.
032100*
032200 A099-INITIALIZATION-EX.
032300     EXIT.
032400*-----------------------------------------------------------------*
032500 A010-LOAD-SPOT-MASTER.
032600*-----------------------------------------------------------------*
032700     OPEN INPUT SPOTMAST-FILE.
032800     IF  WK-C-SPOTMAST-STATUS NOT = "00"
032900         GO TO Y900-ABNORMAL-TERMINATION
033000     END-IF.
033100*
033200     PERFORM A011-READ-SPOT-MASTER
033300        THRU A011-READ-SPOT-MASTER-EX.
033400     PERFORM A012-STORE-SPOT-ENTRY
033500        THRU A012-STORE-SPOT-ENTRY-EX
033600        UNTIL WK-C-SPOTMAST-EOF.
033700*
033800     CLOSE SPOTMAST-FILE.
033900 A019-LOAD-SPOT-MASTER-EX.
034000     EXIT.
034100*-----------------------------------------------------------------*
034200 A011-READ-SPOT-MASTER.
034300*-----------------------------------------------------------------*
034400     READ SPOTMAST-FILE
034500         AT END
034600             SET WK-C-SPOTMAST-EOF TO TRUE
034700     END-READ.
034800 A011-READ-SPOT-MASTER-EX.
034900     EXIT.
035000*-----------------------------------------------------------------*
035100 A012-STORE-SPOT-ENTRY.
035200*-----------------------------------------------------------------*
035300     MOVE SPOTMAST-FILE-RECORD   TO SPOTMAST-RECORD.
035400     COMPUTE WK-C-SPOT-TABLE-COUNT = WK-C-SPOT-TABLE-COUNT + 1.
035500     SET WK-X-SPOT-IDX TO WK-C-SPOT-TABLE-COUNT.
035600     MOVE SM-SPOT-NUMBER          TO WK-C-SPOT-NUMBER
035700                                        (WK-X-SPOT-IDX).
035800     MOVE SM-SPOT-TYPE            TO WK-C-SPOT-TYPE
035900                                        (WK-X-SPOT-IDX).
036000     MOVE SM-SPOT-AVAILABLE       TO WK-C-SPOT-AVAILABLE
036100                                        (WK-X-SPOT-IDX).
036200*
036300     PERFORM A011-READ-SPOT-MASTER
036400        THRU A011-READ-SPOT-MASTER-EX.
036500 A012-STORE-SPOT-ENTRY-EX.
036600     EXIT.
036700*-----------------------------------------------------------------*
036800 A020-LOAD-TICKET-MASTER.
036900*-----------------------------------------------------------------*
037000     OPEN INPUT TICKMAST-FILE.
037100     IF  WK-C-TICKMAST-STATUS NOT = "00"
037200         GO TO Y900-ABNORMAL-TERMINATION
037300     END-IF.
037400*
037500     PERFORM A021-READ-TICKET-MASTER
037600        THRU A021-READ-TICKET-MASTER-EX.
037700     PERFORM A022-STORE-TICKET-ENTRY
037800        THRU A022-STORE-TICKET-ENTRY-EX
037900        UNTIL WK-C-TICKMAST-EOF.
038000*
038100     CLOSE TICKMAST-FILE.
038200 A029-LOAD-TICKET-MASTER-EX.
038300     EXIT.
038400*-----------------------------------------------------------------*
038500 A021-READ-TICKET-MASTER.
038600*-----------------------------------------------------------------*
038700     READ TICKMAST-FILE
038800         AT END
038900             SET WK-C-TICKMAST-EOF TO TRUE
039000     END-READ.
039100 A021-READ-TICKET-MASTER-EX.
039200     EXIT.
039300*-----------------------------------------------------------------*
039400 A022-STORE-TICKET-ENTRY.
039500*-----------------------------------------------------------------*
039600     MOVE TICKMAST-FILE-RECORD   TO TICKMAST-RECORD.
039700     COMPUTE WK-C-TICKET-TABLE-COUNT =
039800             WK-C-TICKET-TABLE-COUNT + 1.
039900     SET WK-X-TKT-IDX TO WK-C-TICKET-TABLE-COUNT.
040000     MOVE TM-TKT-ID               TO WK-C-TKT-ID
040100                                        (WK-X-TKT-IDX).
040200     MOVE TM-TKT-SPOT-NUMBER      TO WK-C-TKT-SPOT-NUMBER
040300                                        (WK-X-TKT-IDX).
040400     MOVE TM-TKT-SPOT-TYPE        TO WK-C-TKT-SPOT-TYPE
040500                                        (WK-X-TKT-IDX).
040600     MOVE TM-TKT-REG-NUMBER       TO WK-C-TKT-REG-NUMBER
040700                                        (WK-X-TKT-IDX).
040800     MOVE TM-TKT-PRICE            TO WK-C-TKT-PRICE
040900                                        (WK-X-TKT-IDX).
041000     MOVE TM-TKT-IN-TIME          TO WK-C-TKT-IN-TIME
041100                                        (WK-X-TKT-IDX).
041200     MOVE TM-TKT-OUT-TIME         TO WK-C-TKT-OUT-TIME
041300                                        (WK-X-TKT-IDX).
041400     MOVE TM-TKT-REGULAR          TO WK-C-TKT-REGULAR
041500                                        (WK-X-TKT-IDX).
041600*
041700     PERFORM A021-READ-TICKET-MASTER
041800        THRU A021-READ-TICKET-MASTER-EX.
041900 A022-STORE-TICKET-ENTRY-EX.
042000     EXIT.
042100*-----------------------------------------------------------------*
042200 A030-WINDOW-RUN-DATE.
042300*-----------------------------------------------------------------*
042400     IF  WK-D-RUN-YY < 50
042500         COMPUTE WK-D-RUN-CCYY = 2000 + WK-D-RUN-YY
042600     ELSE
042700         COMPUTE WK-D-RUN-CCYY = (WK-D-DATE-CEN * 100) + WK-D-RUN-YY
042800     END-IF.
042900     MOVE WK-D-RUN-MM            TO WK-D-RUN-MM-OUT.
043000     MOVE WK-D-RUN-DD            TO WK-D-RUN-DD-OUT.
043100 A039-WINDOW-RUN-DATE-EX.
043200     EXIT.
043300*-----------------------------------------------------------------*
043400 A040-PRINT-HEADINGS.
043500*-----------------------------------------------------------------*
043600     MOVE WK-R-HEADING-1          TO FAREREPT-RECORD.
043700     WRITE FAREREPT-RECORD.
043800*
043900     MOVE WK-D-RUN-DATE-DISPLAY   TO WK-R-H2-RUN-DATE.
044000     MOVE WK-R-HEADING-2          TO FAREREPT-RECORD.
044100     WRITE FAREREPT-RECORD.
044200*
044300     MOVE WK-R-HEADING-3          TO FAREREPT-RECORD.
044400     WRITE FAREREPT-RECORD.
044500 A049-PRINT-HEADINGS-EX.
044600     EXIT.
044700*-----------------------------------------------------------------*
044800 B010-READ-TRANSACTION.
044900*-----------------------------------------------------------------*
045000     READ TRANSACTION-FILE
045100         AT END
045200             SET WK-C-TRANS-EOF TO TRUE
045300     END-READ.
045400 B019-READ-TRANSACTION-EX.
045500     EXIT.
045600*-----------------------------------------------------------------*
045700 B020-PROCESS-ONE-TRANSACTION.
045800*-----------------------------------------------------------------*
045900     EVALUATE TRUE
046000         WHEN TRN-INCOMING
046100             PERFORM B100-HANDLE-INCOMING
046200                THRU B199-HANDLE-INCOMING-EX
046300         WHEN TRN-OUTGOING
046400             PERFORM B200-HANDLE-OUTGOING
046500                THRU B299-HANDLE-OUTGOING-EX
046600         WHEN OTHER
046700             MOVE "REJECTED: " TO WK-R-M-LABEL
046800             MOVE "UNKNOWN TRANSACTION ACTION CODE"
046900                                  TO WK-R-M-TEXT
047000             PERFORM B900-BUFFER-MESSAGE-LINE
047100                THRU B909-BUFFER-MESSAGE-LINE-EX
047200     END-EVALUATE.
047300*
047400     PERFORM B010-READ-TRANSACTION
047500        THRU B019-READ-TRANSACTION-EX.
047600 B029-PROCESS-ONE-TRANSACTION-EX.
047700     EXIT.
047800*-----------------------------------------------------------------*
047900 B100-HANDLE-INCOMING.
048000*-----------------------------------------------------------------*
048100     MOVE TRN-VEHICLE-TYPE       TO WK-C-VIN-I-VEHTYPE.
048200     MOVE TRN-REG-NUMBER         TO WK-C-VIN-I-REGNO.
048300     MOVE TRN-TIMESTAMP          TO WK-C-VIN-I-INTIME.
048400*
048500     CALL "PKVIN" USING WK-C-VIN-RECORD,
048600                         WK-C-SPOT-TABLE,
048700                         WK-C-TICKET-TABLE.
048800*
048900     IF  WK-C-VIN-IN-ERROR
049000         MOVE "REJECTED: "        TO WK-R-M-LABEL
049100         MOVE TRN-REG-NUMBER      TO WK-R-M-TEXT
049200         PERFORM B900-BUFFER-MESSAGE-LINE
049300            THRU B909-BUFFER-MESSAGE-LINE-EX
049400         MOVE WK-C-VIN-O-ERROR-MSG TO WK-R-M-TEXT
049500         PERFORM B900-BUFFER-MESSAGE-LINE
049600            THRU B909-BUFFER-MESSAGE-LINE-EX
049700     ELSE
049800         PERFORM B150-LOG-ALLOCATION
049900            THRU B159-LOG-ALLOCATION-EX
050000     END-IF.
050100 B199-HANDLE-INCOMING-EX.
050200     EXIT.
050300*-----------------------------------------------------------------*
050400 B150-LOG-ALLOCATION.
050500*-----------------------------------------------------------------*
050600     MOVE "ALLOCATED: " TO WK-R-M-LABEL.
050700     STRING "SPOT " DELIMITED BY SIZE
050800            WK-C-VIN-O-SPOTNO DELIMITED BY SIZE
050900            " TO REG " DELIMITED BY SIZE
051000            TRN-REG-NUMBER DELIMITED BY SIZE
051100            " TICKET " DELIMITED BY SIZE
051200            WK-C-VIN-O-TKTID DELIMITED BY SIZE
051300            INTO WK-R-M-TEXT
051400     END-STRING.
051500     PERFORM B900-BUFFER-MESSAGE-LINE
051600        THRU B909-BUFFER-MESSAGE-LINE-EX.
051700*
051800     IF  WK-C-VIN-O-REGULAR = WK-C-YES
051900         MOVE "LOYALTY: "  TO WK-R-M-LABEL
052000         MOVE "REGULAR CUSTOMER - 5 PERCENT DISCOUNT WILL APPLY"
052100                           TO WK-R-M-TEXT
052200         PERFORM B900-BUFFER-MESSAGE-LINE
052300            THRU B909-BUFFER-MESSAGE-LINE-EX
052400     END-IF.
052500 B159-LOG-ALLOCATION-EX.
052600     EXIT.
052700*-----------------------------------------------------------------*
052800 B200-HANDLE-OUTGOING.
052900*-----------------------------------------------------------------*
053000     MOVE TRN-REG-NUMBER         TO WK-C-VOUT-I-REGNO.
053100     MOVE TRN-TIMESTAMP          TO WK-C-VOUT-I-OUTTIME.
053200*
053300     CALL "PKVOUT" USING WK-C-VOUT-RECORD,
053400                          WK-C-SPOT-TABLE,
053500                          WK-C-TICKET-TABLE.
053600*
053700     IF  WK-C-VOUT-IN-ERROR
053800         MOVE "REJECTED: "        TO WK-R-M-LABEL
053900         MOVE TRN-REG-NUMBER      TO WK-R-M-TEXT
054000         PERFORM B900-BUFFER-MESSAGE-LINE
054100            THRU B909-BUFFER-MESSAGE-LINE-EX
054200         MOVE WK-C-VOUT-O-ERROR-MSG TO WK-R-M-TEXT
054300         PERFORM B900-BUFFER-MESSAGE-LINE
054400            THRU B909-BUFFER-MESSAGE-LINE-EX
054500     ELSE
054600         PERFORM B250-PRINT-DETAIL-LINE
054700            THRU B259-PRINT-DETAIL-LINE-EX
054800         PERFORM B260-ACCUMULATE-TOTALS
054900            THRU B269-ACCUMULATE-TOTALS-EX
055000     END-IF.
055100 B299-HANDLE-OUTGOING-EX.
055200     EXIT.
055300*-----------------------------------------------------------------*
055400 B250-PRINT-DETAIL-LINE.
055500*-----------------------------------------------------------------*
055600     MOVE TRN-REG-NUMBER          TO WK-R-D-REGNO.
055700     MOVE WK-C-VOUT-O-SPOTNO      TO WK-R-D-SPOTNO.
055800     MOVE WK-C-VOUT-O-SPOTTYPE    TO WK-R-D-VEHTYPE.
055900     MOVE WK-C-VOUT-O-MINUTES     TO WK-R-D-MINUTES.
056000     MOVE WK-C-VOUT-O-REGULAR     TO WK-R-D-REGULAR.
056100     MOVE WK-C-VOUT-O-PRICE       TO WK-R-D-FARE.
056200*
056300     MOVE WK-R-DETAIL-LINE        TO FAREREPT-RECORD.
056400     WRITE FAREREPT-RECORD.
056500 B259-PRINT-DETAIL-LINE-EX.
056600     EXIT.
056700*-----------------------------------------------------------------*
056800 B260-ACCUMULATE-TOTALS.
056900*-----------------------------------------------------------------*
057000     COMPUTE WK-N-GRAND-EXIT-COUNT = WK-N-GRAND-EXIT-COUNT + 1.
057100     COMPUTE WK-N-GRAND-EXIT-TOTAL =
057200             WK-N-GRAND-EXIT-TOTAL + WK-C-VOUT-O-PRICE.
057300*
057400     IF  WK-C-VOUT-O-SPOTTYPE = WK-C-CAR-TYPE
057500         COMPUTE WK-N-CAR-EXIT-COUNT = WK-N-CAR-EXIT-COUNT + 1
057600         COMPUTE WK-N-CAR-EXIT-TOTAL =
057700                 WK-N-CAR-EXIT-TOTAL + WK-C-VOUT-O-PRICE
057800     ELSE
057900         COMPUTE WK-N-BIKE-EXIT-COUNT = WK-N-BIKE-EXIT-COUNT + 1
058000         COMPUTE WK-N-BIKE-EXIT-TOTAL =
058100                 WK-N-BIKE-EXIT-TOTAL + WK-C-VOUT-O-PRICE
058200     END-IF.
058300 B269-ACCUMULATE-TOTALS-EX.
058400     EXIT.
058500*-----------------------------------------------------------------*
058600 B900-BUFFER-MESSAGE-LINE.
058700*-----------------------------------------------------------------*
058800*                      PKB037 - APPENDS THE LINE TO THE MESSAGE
058900*                      TABLE INSTEAD OF WRITING IT DIRECTLY SO
059000*                      IT PRINTS WITH THE OTHERS AFTER C000.
059100     IF  WK-N-MSG-TABLE-COUNT < 9999
059200         ADD 1                    TO WK-N-MSG-TABLE-COUNT
059300         SET WK-X-MSG-IDX         TO WK-N-MSG-TABLE-COUNT
059400         MOVE WK-R-M-LABEL        TO WK-R-MSG-LABEL (WK-X-MSG-IDX)
059500         MOVE WK-R-M-TEXT         TO WK-R-MSG-TEXT  (WK-X-MSG-IDX)
059600     END-IF.
059700 B909-BUFFER-MESSAGE-LINE-EX.
059800     EXIT.
059900*-----------------------------------------------------------------*
060000 C000-PRINT-SUMMARY.
060100*-----------------------------------------------------------------*
060200     MOVE WK-C-CAR-TYPE            TO WK-R-S-VEHTYPE.
060300     MOVE WK-N-CAR-EXIT-COUNT      TO WK-R-S-COUNT.
060400     MOVE WK-N-CAR-EXIT-TOTAL      TO WK-R-S-TOTAL.
060500     MOVE WK-R-SUMMARY-LINE        TO FAREREPT-RECORD.
060600     WRITE FAREREPT-RECORD.
060700*
060800     MOVE WK-C-BIKE-TYPE           TO WK-R-S-VEHTYPE.
060900     MOVE WK-N-BIKE-EXIT-COUNT     TO WK-R-S-COUNT.
061000     MOVE WK-N-BIKE-EXIT-TOTAL     TO WK-R-S-TOTAL.
061100     MOVE WK-R-SUMMARY-LINE        TO FAREREPT-RECORD.
061200     WRITE FAREREPT-RECORD.
061300*
061400     MOVE WK-N-GRAND-EXIT-COUNT    TO WK-R-G-COUNT.
061500     MOVE WK-N-GRAND-EXIT-TOTAL    TO WK-R-G-TOTAL.
061600     MOVE WK-R-GRAND-TOTAL-LINE    TO FAREREPT-RECORD.
061700     WRITE FAREREPT-RECORD.
061800 C099-PRINT-SUMMARY-EX.
061900     EXIT.
062000*-----------------------------------------------------------------*
062100 C500-PRINT-MESSAGE-LOG.
062200*-----------------------------------------------------------------*
062300*                      PKB037 - TRAILING BLOCK OF REJECTED,
062400*                      ALLOCATED AND LOYALTY LINES BUFFERED BY
062500*                      B900 DURING THE TRANSACTION LOOP ABOVE.
062600     PERFORM C510-PRINT-MESSAGE-ENTRY
062700        THRU C519-PRINT-MESSAGE-ENTRY-EX
062800        VARYING WK-X-MSG-IDX FROM 1 BY 1
062900        UNTIL WK-X-MSG-IDX > WK-N-MSG-TABLE-COUNT.
063000*
063100     CLOSE FAREREPT-FILE.
063200 C599-PRINT-MESSAGE-LOG-EX.
063300     EXIT.
063400*-----------------------------------------------------------------*
063500 C510-PRINT-MESSAGE-ENTRY.
063600*-----------------------------------------------------------------*
063700     MOVE WK-R-MSG-LABEL (WK-X-MSG-IDX)   TO WK-R-M-LABEL.
063800     MOVE WK-R-MSG-TEXT  (WK-X-MSG-IDX)   TO WK-R-M-TEXT.
063900     MOVE WK-R-MESSAGE-LINE               TO FAREREPT-RECORD.
064000     WRITE FAREREPT-RECORD.
064100 C519-PRINT-MESSAGE-ENTRY-EX.
064200     EXIT.
064300*-----------------------------------------------------------------*
064400 D000-REWRITE-MASTERS.
064500*-----------------------------------------------------------------*
064600     OPEN OUTPUT SPOTMAST-FILE.
064700     IF  WK-C-SPOTMAST-STATUS NOT = "00"
064800         GO TO Y900-ABNORMAL-TERMINATION
064900     END-IF.
065000*
065100     PERFORM D010-WRITE-SPOT-ENTRY
065200        THRU D019-WRITE-SPOT-ENTRY-EX
065300        VARYING WK-X-SPOT-IDX FROM 1 BY 1
065400        UNTIL WK-X-SPOT-IDX > WK-C-SPOT-TABLE-COUNT.
065500*
065600     CLOSE SPOTMAST-FILE.
065700*
065800     OPEN OUTPUT TICKMAST-FILE.
065900     IF  WK-C-TICKMAST-STATUS NOT = "00"
066000         GO TO Y900-ABNORMAL-TERMINATION
066100     END-IF.
066200*
066300     PERFORM D020-WRITE-TICKET-ENTRY
066400        THRU D029-WRITE-TICKET-ENTRY-EX
066500        VARYING WK-X-TKT-IDX FROM 1 BY 1
066600        UNTIL WK-X-TKT-IDX > WK-C-TICKET-TABLE-COUNT.
066700*
066800     CLOSE TICKMAST-FILE.
066900 D099-REWRITE-MASTERS-EX.
067000     EXIT.
067100*-----------------------------------------------------------------*
067200 D010-WRITE-SPOT-ENTRY.
067300*-----------------------------------------------------------------*
067400     MOVE WK-C-SPOT-NUMBER (WK-X-SPOT-IDX)    TO SM-SPOT-NUMBER.
067500     MOVE WK-C-SPOT-TYPE (WK-X-SPOT-IDX)      TO SM-SPOT-TYPE.
067600     MOVE WK-C-SPOT-AVAILABLE (WK-X-SPOT-IDX) TO SM-SPOT-AVAILABLE.
067700     MOVE SPOTMAST-RECORD                     TO SPOTMAST-FILE-RECORD.
067800     WRITE SPOTMAST-FILE-RECORD.
067900 D019-WRITE-SPOT-ENTRY-EX.
068000     EXIT.
068100*-----------------------------------------------------------------*
068200 D020-WRITE-TICKET-ENTRY.
068300*-----------------------------------------------------------------*
068400     MOVE WK-C-TKT-ID (WK-X-TKT-IDX)          TO TM-TKT-ID.
068500     MOVE WK-C-TKT-SPOT-NUMBER (WK-X-TKT-IDX) TO TM-TKT-SPOT-NUMBER.
068600     MOVE WK-C-TKT-SPOT-TYPE (WK-X-TKT-IDX)   TO TM-TKT-SPOT-TYPE.
068700     MOVE WK-C-TKT-REG-NUMBER (WK-X-TKT-IDX)  TO TM-TKT-REG-NUMBER.
068800     MOVE WK-C-TKT-PRICE (WK-X-TKT-IDX)       TO TM-TKT-PRICE.
068900     MOVE WK-C-TKT-IN-TIME (WK-X-TKT-IDX)     TO TM-TKT-IN-TIME.
069000     MOVE WK-C-TKT-OUT-TIME (WK-X-TKT-IDX)    TO TM-TKT-OUT-TIME.
069100     MOVE WK-C-TKT-REGULAR (WK-X-TKT-IDX)     TO TM-TKT-REGULAR.
069200     MOVE TICKMAST-RECORD                     TO TICKMAST-FILE-RECORD.
069300     WRITE TICKMAST-FILE-RECORD.
069400 D029-WRITE-TICKET-ENTRY-EX.
069500     EXIT.
069600*-----------------------------------------------------------------*
069700*                   ABNORMAL TERMINATION                         *
069800*-----------------------------------------------------------------*
069900 Y900-ABNORMAL-TERMINATION.
070000     DISPLAY "PKBMAIN - ABEND - TRANS="   WK-C-TRANS-STATUS
070100              " SPOT="    WK-C-SPOTMAST-STATUS
070200              " TICK="    WK-C-TICKMAST-STATUS
070300              " REPT="    WK-C-FAREREPT-STATUS.
070400     STOP RUN.
070500*-----------------------------------------------------------------*
070600*                   PROGRAM SUBROUTINE                           *
070700*-----------------------------------------------------------------*
070800 Z000-END-PROGRAM-ROUTINE.
070900*-----------------------------------------------------------------*
071000     CLOSE TRANSACTION-FILE.
071100 Z999-END-PROGRAM-ROUTINE-EX.
071200     EXIT.
071300******************************************************************
071400************** END OF PROGRAM SOURCE -  PKBMAIN *****************
071500******************************************************************

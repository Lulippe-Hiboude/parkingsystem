000100*-----------------------------------------------------------*
000200* TKT.cpybk
000300* LINKAGE PARAMETER BLOCK FOR CALL "PKVTKT".  THE CALLER
000400* ALSO PASSES WK-C-TICKET-TABLE (SEE TICKMAST.cpybk) AS THE
000500* SECOND USING PARAMETER.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* PKB001 14/01/1991 RHT    - INITIAL VERSION FOR THE PARKING        PKB001
001000*                            FARE SYSTEM CONVERSION PROJECT.
001100* PKB009 09/09/1994 RHT    - ADDED WK-C-TKT-OPTION "UPD" SO         PKB009
001200*                            THE EXIT FLOW CAN POST PRICE AND
001300*                            OUT TIME WITHOUT A SEPARATE CALL.
001400* PKB013 30/01/1995 RHT    - ADDED WK-C-TKT-OPTION "RCNT" AND       PKB013
001500*                            WK-C-TKT-O-REG-COUNT SO THE ENTRY
001600*                            FLOW CAN TELL A REGULAR CUSTOMER
001700*                            (A REG NUMBER WITH A PRIOR TICKET
001800*                            ON FILE) FROM A FIRST TIME ONE.
001900*-----------------------------------------------------------*
002000 01  WK-C-TKT-RECORD.
002100     05  WK-C-TKT-OPTION               PIC X(04).
002200         88  WK-C-TKT-COUNT                      VALUE "CNT".
002300         88  WK-C-TKT-FETCH-OPEN                 VALUE "FOPN".
002400         88  WK-C-TKT-SAVE                       VALUE "SAV".
002500         88  WK-C-TKT-UPDATE                     VALUE "UPD".
002600         88  WK-C-TKT-REG-COUNT                  VALUE "RCNT".
002700     05  WK-C-TKT-INPUT.
002800         10  WK-C-TKT-I-REGNO          PIC X(10).
002900         10  WK-C-TKT-I-SPOTNO         PIC 9(04).
003000         10  WK-C-TKT-I-SPOTTYPE       PIC X(04).
003100         10  WK-C-TKT-I-INTIME         PIC 9(14).
003200         10  WK-C-TKT-I-OUTTIME        PIC 9(14).
003300         10  WK-C-TKT-I-PRICE          PIC S9(05)V99 COMP-3.
003400         10  WK-C-TKT-I-REGULAR        PIC X(01).
003500         10  WK-C-TKT-I-TKTID          PIC 9(06).
003600     05  WK-C-TKT-OUTPUT.
003700         10  WK-C-TKT-O-PRIOR-COUNT    PIC 9(06) COMP.
003800         10  WK-C-TKT-O-REG-COUNT      PIC 9(06) COMP.
003900         10  WK-C-TKT-O-TKTID          PIC 9(06).
004000         10  WK-C-TKT-O-SPOTNO         PIC 9(04).
004100         10  WK-C-TKT-O-SPOTTYPE       PIC X(04).
004200         10  WK-C-TKT-O-INTIME         PIC 9(14).
004300         10  WK-C-TKT-O-REGULAR        PIC X(01).
004400         10  WK-C-TKT-O-FOUND          PIC X(01).
004500             88  WK-C-TKT-O-IS-FOUND             VALUE "Y".
004600         10  WK-C-TKT-O-UPDATED        PIC X(01).
004700             88  WK-C-TKT-O-WAS-UPDATED           VALUE "Y".
004800         10  FILLER                    PIC X(02).

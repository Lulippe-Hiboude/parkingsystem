000100*-----------------------------------------------------------*
000200* SPOT.cpybk
000300* LINKAGE PARAMETER BLOCK FOR CALL "PKVSPOT".  THE CALLER
000400* ALSO PASSES WK-C-SPOT-TABLE (SEE SPOTMAST.cpybk) AS THE
000500* SECOND USING PARAMETER.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* PKB001 14/01/1991 RHT    - INITIAL VERSION FOR THE PARKING        PKB001
001000*                            FARE SYSTEM CONVERSION PROJECT.
001100*-----------------------------------------------------------*
001200 01  WK-C-SPOT-RECORD.
001300     05  WK-C-SPOT-OPTION              PIC X(03).
001400         88  WK-C-SPOT-FIND                      VALUE "FND".
001500         88  WK-C-SPOT-RELEASE                   VALUE "REL".
001600     05  WK-C-SPOT-INPUT.
001700         10  WK-C-SPOT-I-VEHTYPE       PIC X(04).
001800         10  WK-C-SPOT-I-SPOTNO        PIC 9(04).
001900     05  WK-C-SPOT-OUTPUT.
002000         10  WK-C-SPOT-O-SPOTNO        PIC 9(04).
002100         10  WK-C-SPOT-O-FOUND         PIC X(01).
002200             88  WK-C-SPOT-O-IS-FOUND            VALUE "Y".
002300         10  FILLER                    PIC X(02).

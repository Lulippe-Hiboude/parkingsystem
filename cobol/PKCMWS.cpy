000100*-----------------------------------------------------------*
000200* PKCMWS.cpybk
000300* COMMON WORK STORAGE FOR THE PARKING FARE SYSTEM.
000400* COPIED AS "01 WK-C-COMMON.  COPY PKCMWS." IN EVERY PK
000500* PROGRAM SO THE SWITCH VALUES AND VEHICLE TYPE LITERALS
000600* AGREE ACROSS THE MAIN AND ALL OF ITS CALLED ROUTINES.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* PKB001 14/01/1991 RHT    - INITIAL VERSION FOR THE PARKING        PKB001
001100*                            FARE SYSTEM CONVERSION PROJECT.
001200* PKB014 02/06/1998 RHT    - Y2K - WS-DATE-CEN ADDED SO RUN         PKB014
001300*                            DATE HEADINGS SHOW A 4 DIGIT YEAR.
001400*-----------------------------------------------------------*
001500     05  WK-C-YES                 PIC X(01) VALUE "Y".
001600     05  WK-C-NO                  PIC X(01) VALUE "N".
001700     05  WK-C-FOUND               PIC X(01) VALUE "Y".
001800     05  WK-C-NOT-FOUND           PIC X(01) VALUE "N".
001900     05  WK-C-CAR-TYPE            PIC X(04) VALUE "CAR ".
002000     05  WK-C-BIKE-TYPE           PIC X(04) VALUE "BIKE".
002100     05  WK-N-CAR-VEHTYPE         PIC 9(01) VALUE 1 COMP.
002200     05  WK-N-BIKE-VEHTYPE        PIC 9(01) VALUE 2 COMP.
002300     05  WK-N-FREE-MINUTES        PIC 9(03) VALUE 30 COMP.
002400     05  WK-D-DATE-CEN            PIC 9(02) VALUE 19.
002500*                        CENTURY WINDOW FOR WK-D-RUN-DATE BELOW -
002600*                        A 2 DIGIT YEAR OF 50 OR MORE IS 19XX,
002700*                        LESS THAN 50 IS 20XX.
002800     05  FILLER                   PIC X(02).

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PKVIN.
000500 AUTHOR.         R H TANNER.
000600 INSTALLATION.   CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT DRIVES THE
001200*               INCOMING VEHICLE FLOW FOR ONE "I" TRANSACTION.
001300*               IT VALIDATES THE VEHICLE TYPE, ALLOCATES A
001400*               SPOT THROUGH "PKVSPOT", DECIDES THE REGULAR
001500*               CUSTOMER FLAG AND ISSUES THE TICKET THROUGH
001600*               "PKVTKT".  THE SPOT AND TICKET TABLES ARE
001700*               PASSED THROUGH FROM THE MAIN PROGRAM.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* TAG    DATE        DEV    DESCRIPTION
002300*-----------------------------------------------------------------
002400* PKB002 14/01/1991  RHT    INITIAL VERSION FOR THE PARKING FARE    PKB002
002500*                           SYSTEM CONVERSION PROJECT.
002600*-----------------------------------------------------------------
002700* PKB012 30/01/1995  RHT    REGULAR CUSTOMER FLAG NOW COMES FROM    PKB012
002800*                           "PKVTKT" OPTION "RCNT" RATHER THAN A
002900*                           LOCAL SCAN OF THE TICKET TABLE - ONE
003000*                           PLACE TO MAINTAIN THE TICKET TABLE
003100*                           LAYOUT.
003200*-----------------------------------------------------------------
003300* PKB021 05/04/1996  DCL    "FULL" REJECTION MESSAGE WAS BLANK      PKB021
003400*                           WHEN PKVSPOT FOUND NO SPOT - MOVED
003500*                           THE LITERAL ERROR TEXT IN HERE.
003600*-----------------------------------------------------------------
003700* PKB029 18/12/1998  SKM    Y2K REVIEW - TIMESTAMP IS PASSED        PKB029
003800*                           THROUGH UNCHANGED.  NO CHANGE
003900*                           REQUIRED.
004000*-----------------------------------------------------------------
004100* PKB033 19/03/2002  SKM    "FULL" REJECTION WAS BEING ISSUED       PKB033
004200*                           FOR A BIKE WHEN ONLY THE CAR POOL
004300*                           WAS EXHAUSTED - PASS THE REQUESTED
004400*                           SPOT TYPE THROUGH TO THE MESSAGE
004500*                           TEXT PER HELP DESK TICKET 02-114.
004600*-----------------------------------------------------------------
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                     ON  STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    NO FILES - DRIVES "PKVSPOT" AND "PKVTKT" AGAINST THE
006200*    CALLER'S TABLES.
006300*
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800*
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                          PIC X(24)        VALUE
007200     "** PROGRAM PKVIN **".
007300*
007400 01  WK-C-COMMON.
007500     COPY PKCMWS.
007600*
007700* ------------ VEHICLE TYPE CODE TABLE ---------------------------*
007800 01  WK-C-VEHTYPE-CODE-LITERAL.
007900     05  FILLER                      PIC 9(01) VALUE 1.
008000     05  FILLER                      PIC X(04) VALUE "CAR ".
008100     05  FILLER                      PIC 9(01) VALUE 2.
008200     05  FILLER                      PIC X(04) VALUE "BIKE".
008300 01  WK-C-VEHTYPE-CODE-TABLE REDEFINES WK-C-VEHTYPE-CODE-LITERAL.
008400     05  WK-C-VEHTYPE-CODE-ENTRY OCCURS 2 TIMES
008500             INDEXED BY WK-X-VEHCODE-IDX.
008600         10  WK-C-VEHTYPE-CODE       PIC 9(01).
008700         10  WK-C-VEHTYPE-LITERAL    PIC X(04).
008800*
008900* ------------ TICKET ID / SPOT NO - ALTERNATE DISPLAY VIEWS ----*
009000 01  WK-N-TKTID-WORK                 PIC 9(06) COMP.
009100 01  WK-N-TKTID-ALT REDEFINES WK-N-TKTID-WORK.
009200     05  WK-N-TKTID-HI               PIC X(02).
009300     05  WK-N-TKTID-LO               PIC X(02).
009400*
009500 01  WK-N-SPOTNO-WORK                PIC 9(04) COMP.
009600 01  WK-N-SPOTNO-ALT REDEFINES WK-N-SPOTNO-WORK.
009700     05  WK-N-SPOTNO-HALF-1          PIC X(01).
009800     05  WK-N-SPOTNO-HALF-2          PIC X(01).
009900*
010000 01  WK-C-VEHTYPE-IS-VALID-SW        PIC X(01).
010100     88  WK-C-VEHTYPE-IS-VALID                 VALUE "Y".
010200     88  WK-C-VEHTYPE-IS-INVALID               VALUE "N".
010300*
010400     COPY SPOT.
010500     COPY TKT.
010600*
010700*****************
010800 LINKAGE SECTION.
010900*****************
011000     COPY VIN.
011100     COPY SPOTMAST.
011200     COPY TICKMAST.
011300*
011400 EJECT
011500*******************************************************
011600 PROCEDURE DIVISION USING WK-C-VIN-RECORD,
011700                           WK-C-SPOT-TABLE,
011800                           WK-C-TICKET-TABLE.
011900*******************************************************
012000 MAIN-MODULE.
012100     PERFORM A000-PROCESS-CALLED-ROUTINE
012200        THRU A999-PROCESS-CALLED-ROUTINE-EX.
012300     PERFORM Z000-END-PROGRAM-ROUTINE
012400        THRU Z999-END-PROGRAM-ROUTINE-EX.
012500     EXIT PROGRAM.
012600*
012700*-----------------------------------------------------------------*
012800 A000-PROCESS-CALLED-ROUTINE.
012900*-----------------------------------------------------------------*
013000     MOVE WK-C-NO                TO WK-C-VIN-O-ERROR-SW.
013100     MOVE SPACES                 TO WK-C-VIN-O-ERROR-MSG.
013200     MOVE ZERO                   TO WK-C-VIN-O-TKTID
013300                                     WK-C-VIN-O-SPOTNO.
013400     MOVE WK-C-NO                 TO WK-C-VIN-O-REGULAR.
013500*
013600     SET WK-C-VEHTYPE-IS-INVALID TO TRUE.
013700     SET WK-X-VEHCODE-IDX TO 1.
013800     PERFORM B020-VALIDATE-VEHTYPE
013900        VARYING WK-X-VEHCODE-IDX FROM 1 BY 1
014000        UNTIL WK-X-VEHCODE-IDX > 2
014100           OR WK-C-VEHTYPE-IS-VALID.
014200*
014300     IF  WK-C-VEHTYPE-IS-INVALID
014400         SET WK-C-VIN-IN-ERROR TO TRUE
014500         MOVE "INVALID VEHICLE TYPE"   TO WK-C-VIN-O-ERROR-MSG
014600         GO TO A999-PROCESS-CALLED-ROUTINE-EX
014700     END-IF.
014800*
014900     PERFORM B000-ALLOCATE-SPOT
015000        THRU B099-ALLOCATE-SPOT-EX.
015100*
015200     IF  WK-C-VIN-IN-ERROR
015300         GO TO A999-PROCESS-CALLED-ROUTINE-EX
015400     END-IF.
015500*
015600     PERFORM C000-DETERMINE-REGULAR
015700        THRU C099-DETERMINE-REGULAR-EX.
015800*
015900     PERFORM D000-ISSUE-TICKET
016000        THRU D099-ISSUE-TICKET-EX.
016100*
016200 A999-PROCESS-CALLED-ROUTINE-EX.
016300     EXIT.
016400*-----------------------------------------------------------------*
016500 B020-VALIDATE-VEHTYPE.
016600*-----------------------------------------------------------------*
016700     IF  WK-C-VEHTYPE-CODE (WK-X-VEHCODE-IDX) = WK-C-VIN-I-VEHTYPE
016800         SET WK-C-VEHTYPE-IS-VALID TO TRUE
016900     END-IF.
017000 B029-VALIDATE-VEHTYPE-EX.
017100     EXIT.
017200*-----------------------------------------------------------------*
017300 B000-ALLOCATE-SPOT.
017400*-----------------------------------------------------------------*
017500     SET WK-C-SPOT-FIND TO TRUE.
017600     MOVE WK-C-VEHTYPE-LITERAL (WK-X-VEHCODE-IDX)
017700                                  TO WK-C-SPOT-I-VEHTYPE.
017800     MOVE ZERO                    TO WK-C-SPOT-I-SPOTNO.
017900*
018000     CALL "PKVSPOT" USING WK-C-SPOT-RECORD, WK-C-SPOT-TABLE.
018100*
018200     IF  WK-C-SPOT-O-IS-FOUND
018300         MOVE WK-C-SPOT-O-SPOTNO  TO WK-C-VIN-O-SPOTNO
018400         MOVE WK-C-SPOT-O-SPOTNO  TO WK-N-SPOTNO-WORK
018500     ELSE
018600         SET WK-C-VIN-IN-ERROR TO TRUE
018700         STRING WK-C-VEHTYPE-LITERAL (WK-X-VEHCODE-IDX) DELIMITED BY SPACE
018800             " PARKING SLOTS MIGHT BE FULL" DELIMITED BY SIZE
018900             INTO WK-C-VIN-O-ERROR-MSG
019000         END-STRING
019100     END-IF.
019200 B099-ALLOCATE-SPOT-EX.
019300     EXIT.
019400*-----------------------------------------------------------------*
019500 C000-DETERMINE-REGULAR.
019600*-----------------------------------------------------------------*
019700     SET WK-C-TKT-REG-COUNT TO TRUE.
019800     MOVE WK-C-VIN-I-REGNO        TO WK-C-TKT-I-REGNO.
019900*
020000     CALL "PKVTKT" USING WK-C-TKT-RECORD, WK-C-TICKET-TABLE.
020100*
020200     IF  WK-C-TKT-O-REG-COUNT > ZERO
020300         MOVE WK-C-YES            TO WK-C-VIN-O-REGULAR
020400     ELSE
020500         MOVE WK-C-NO             TO WK-C-VIN-O-REGULAR
020600     END-IF.
020700 C099-DETERMINE-REGULAR-EX.
020800     EXIT.
020900*-----------------------------------------------------------------*
021000 D000-ISSUE-TICKET.
021100*-----------------------------------------------------------------*
021200     SET WK-C-TKT-COUNT TO TRUE.
021300     CALL "PKVTKT" USING WK-C-TKT-RECORD, WK-C-TICKET-TABLE.
021400     MOVE WK-C-TKT-O-TKTID        TO WK-N-TKTID-WORK.
021500*
021600     SET WK-C-TKT-SAVE TO TRUE.
021700     MOVE WK-C-VIN-I-REGNO        TO WK-C-TKT-I-REGNO.
021800     MOVE WK-C-VIN-O-SPOTNO       TO WK-C-TKT-I-SPOTNO.
021900     MOVE WK-C-VEHTYPE-LITERAL (WK-X-VEHCODE-IDX)
022000                                  TO WK-C-TKT-I-SPOTTYPE.
022100     MOVE WK-C-VIN-I-INTIME       TO WK-C-TKT-I-INTIME.
022200     MOVE ZERO                    TO WK-C-TKT-I-OUTTIME
022300                                     WK-C-TKT-I-PRICE.
022400     MOVE WK-C-VIN-O-REGULAR      TO WK-C-TKT-I-REGULAR.
022500     MOVE WK-C-TKT-O-TKTID        TO WK-C-TKT-I-TKTID.
022600*
022700     CALL "PKVTKT" USING WK-C-TKT-RECORD, WK-C-TICKET-TABLE.
022800*
022900     MOVE WK-C-TKT-O-TKTID        TO WK-C-VIN-O-TKTID.
023000 D099-ISSUE-TICKET-EX.
023100     EXIT.
023200*-----------------------------------------------------------------*
023300*                   PROGRAM SUBROUTINE                           *
023400*-----------------------------------------------------------------*
023500 Z000-END-PROGRAM-ROUTINE.
023600*-----------------------------------------------------------------*
023700     CONTINUE.
023800 Z999-END-PROGRAM-ROUTINE-EX.
023900     EXIT.
024000******************************************************************
024100************** END OF PROGRAM SOURCE -  PKVIN *******************
024200******************************************************************

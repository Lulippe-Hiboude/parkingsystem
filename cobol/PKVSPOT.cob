000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PKVSPOT.
000500 AUTHOR.         R H TANNER.
000600 INSTALLATION.   CENTRAL PARKING SYSTEMS - DATA PROCESSING.
000700 DATE-WRITTEN.   14 JAN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT MODELS THE SPOT
001200*               MASTER TABLE BUILT BY THE MAIN PROGRAM.  ON
001300*               OPTION "FND" IT ALLOCATES THE LOWEST NUMBERED
001400*               AVAILABLE SPOT OF THE REQUESTED VEHICLE TYPE.
001500*               ON OPTION "REL" IT RETURNS A SPOT TO THE
001600*               AVAILABLE POOL.  THE TABLE ITSELF LIVES IN THE
001700*               CALLER'S WORKING STORAGE AND IS PASSED AS THE
001800*               SECOND USING PARAMETER - THIS ROUTINE OPENS NO
001900*               FILES OF ITS OWN.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* TAG    DATE        DEV    DESCRIPTION
002500*-----------------------------------------------------------------
002600* PKB001 14/01/1991  RHT    INITIAL VERSION FOR THE PARKING FARE    PKB001
002700*                           SYSTEM CONVERSION PROJECT.
002800*-----------------------------------------------------------------
002900* PKB007 30/03/1992  RHT    "FND" WAS ALLOCATING THE FIRST SPOT     PKB007
003000*                           OF THE TYPE REGARDLESS OF POSITION -
003100*                           CHANGED SCAN TO STOP AT THE LOWEST
003200*                           NUMBERED MATCH PER OPS REQUEST.
003300*-----------------------------------------------------------------
003400* PKB015 14/03/1996  DCL    ADDED WK-C-VEHTYPE-TABLE VALIDATION     PKB015
003500*                           OF THE INCOMING VEHICLE TYPE - A BAD
003600*                           TYPE WAS LOOPING THE SCAN TO THE END
003700*                           OF TABLE WITH NO MATCH AND NO ERROR.
003800*-----------------------------------------------------------------
003900* PKB027 18/12/1998  SKM    Y2K REVIEW - NO DATE FIELDS IN THIS     PKB027
004000*                           ROUTINE.  NO CHANGE REQUIRED.
004100*-----------------------------------------------------------------
004200* PKB035 27/01/2003  SKM    "REL" WAS ACCEPTING A SPOT NUMBER       PKB035
004300*                           NOT PRESENT IN THE TABLE AND FALLING
004400*                           THROUGH WITH THE AVAILABLE FLAG
004500*                           UNCHANGED - NOW SETS THE NOT FOUND
004600*                           CONDITION PER OPS INCIDENT 03-009.
004700*-----------------------------------------------------------------
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                   UPSI-0 IS UPSI-SWITCH-0
005700                     ON  STATUS IS U0-ON
005800                     OFF STATUS IS U0-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    NO FILES - OPERATES ON THE CALLER'S TABLE.
006300*
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800*
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                          PIC X(24)        VALUE
007200     "** PROGRAM PKVSPOT **".
007300*
007400 01  WK-C-COMMON.
007500     COPY PKCMWS.
007600*
007700* ------------ VEHICLE TYPE VALIDATION TABLE --------------------*
007800 01  WK-C-VEHTYPE-TABLE-LITERAL.
007900     05  FILLER                      PIC X(04) VALUE "CAR ".
008000     05  FILLER                      PIC X(04) VALUE "BIKE".
008100 01  WK-C-VEHTYPE-TABLE REDEFINES WK-C-VEHTYPE-TABLE-LITERAL.
008200     05  WK-C-VEHTYPE-ENTRY OCCURS 2 TIMES
008300             INDEXED BY WK-X-VEHTYPE-IDX
008400             PIC X(04).
008500*
008600* ------------ SPOT NUMBER - ALTERNATE DISPLAY VIEW -------------*
008700 01  WK-N-SPOTNO-WORK                PIC 9(04) COMP.
008800 01  WK-N-SPOTNO-ALT REDEFINES WK-N-SPOTNO-WORK.
008900     05  WK-N-SPOTNO-HALF-1          PIC X(01).
009000     05  WK-N-SPOTNO-HALF-2          PIC X(01).
009100*
009200* ------------ TABLE COUNT - BYTE PEEK VIEW (DIAGNOSTIC) --------*
009300 01  WK-N-SCAN-COUNT                 PIC 9(04) COMP.
009400 01  WK-N-SCAN-COUNT-ALT REDEFINES WK-N-SCAN-COUNT.
009500     05  FILLER                      PIC X(02).
009600*
009700 01  WK-C-VEHTYPE-IS-VALID-SW        PIC X(01).
009800     88  WK-C-VEHTYPE-IS-VALID                 VALUE "Y".
009900     88  WK-C-VEHTYPE-IS-INVALID               VALUE "N".
010000*
010100*****************
010200 LINKAGE SECTION.
010300*****************
010400     COPY SPOT.
010500     COPY SPOTMAST.
010600*
010700 EJECT
010800*******************************************************
010900 PROCEDURE DIVISION USING WK-C-SPOT-RECORD,
011000                           WK-C-SPOT-TABLE.
011100*******************************************************
011200 MAIN-MODULE.
011300     PERFORM A000-PROCESS-CALLED-ROUTINE
011400        THRU A999-PROCESS-CALLED-ROUTINE-EX.
011500     PERFORM Z000-END-PROGRAM-ROUTINE
011600        THRU Z999-END-PROGRAM-ROUTINE-EX.
011700     EXIT PROGRAM.
011800*
011900*-----------------------------------------------------------------*
012000 A000-PROCESS-CALLED-ROUTINE.
012100*-----------------------------------------------------------------*
012200     MOVE ZERO                   TO WK-C-SPOT-O-SPOTNO.
012300     SET WK-C-SPOT-O-FOUND TO SPACES.
012400     MOVE WK-C-NOT-FOUND          TO WK-C-SPOT-O-FOUND.
012500*
012600     EVALUATE TRUE
012700         WHEN WK-C-SPOT-FIND
012800             PERFORM B000-FIND-SPOT
012900                THRU B099-FIND-SPOT-EX
013000         WHEN WK-C-SPOT-RELEASE
013100             PERFORM C000-RELEASE-SPOT
013200                THRU C099-RELEASE-SPOT-EX
013300         WHEN OTHER
013400             CONTINUE
013500     END-EVALUATE.
013600*
013700 A999-PROCESS-CALLED-ROUTINE-EX.
013800     EXIT.
013900*-----------------------------------------------------------------*
014000 B000-FIND-SPOT.
014100*-----------------------------------------------------------------*
014200     SET WK-C-VEHTYPE-IS-INVALID TO TRUE.
014300     SET WK-X-VEHTYPE-IDX TO 1.
014400     PERFORM B020-VALIDATE-VEHTYPE
014500        VARYING WK-X-VEHTYPE-IDX FROM 1 BY 1
014600        UNTIL WK-X-VEHTYPE-IDX > 2
014700           OR WK-C-VEHTYPE-IS-VALID.
014800*
014900     IF  WK-C-VEHTYPE-IS-INVALID
015000         GO TO B099-FIND-SPOT-EX
015100     END-IF.
015200*
015300     IF  WK-C-SPOT-TABLE-COUNT = ZERO
015400         GO TO B099-FIND-SPOT-EX
015500     END-IF.
015600*
015700     SET WK-X-SPOT-IDX TO 1.
015800     PERFORM B050-SCAN-FOR-AVAILABLE
015900        VARYING WK-X-SPOT-IDX FROM 1 BY 1
016000        UNTIL WK-X-SPOT-IDX > WK-C-SPOT-TABLE-COUNT
016100           OR WK-C-SPOT-O-IS-FOUND.
016200*
016300 B099-FIND-SPOT-EX.
016400     EXIT.
016500*-----------------------------------------------------------------*
016600 B020-VALIDATE-VEHTYPE.
016700*-----------------------------------------------------------------*
016800     IF  WK-C-VEHTYPE-ENTRY (WK-X-VEHTYPE-IDX) = WK-C-SPOT-I-VEHTYPE
016900         SET WK-C-VEHTYPE-IS-VALID TO TRUE
017000     END-IF.
017100 B029-VALIDATE-VEHTYPE-EX.
017200     EXIT.
017300*-----------------------------------------------------------------*
017400 B050-SCAN-FOR-AVAILABLE.
017500*-----------------------------------------------------------------*
017600     IF  WK-C-SPOT-TYPE (WK-X-SPOT-IDX) = WK-C-SPOT-I-VEHTYPE
017700         AND WK-C-SPOT-IS-AVAILABLE (WK-X-SPOT-IDX)
017800         MOVE WK-C-SPOT-NUMBER (WK-X-SPOT-IDX)
017900                                  TO WK-C-SPOT-O-SPOTNO
018000         MOVE WK-C-SPOT-NUMBER (WK-X-SPOT-IDX)
018100                                  TO WK-N-SPOTNO-WORK
018200         SET WK-C-SPOT-IS-OCCUPIED (WK-X-SPOT-IDX) TO TRUE
018300         SET WK-C-SPOT-O-IS-FOUND TO TRUE
018400     END-IF.
018500 B059-SCAN-FOR-AVAILABLE-EX.
018600     EXIT.
018700*-----------------------------------------------------------------*
018800 C000-RELEASE-SPOT.
018900*-----------------------------------------------------------------*
019000     IF  WK-C-SPOT-TABLE-COUNT = ZERO
019100         GO TO C099-RELEASE-SPOT-EX
019200     END-IF.
019300*
019400     SET WK-X-SPOT-IDX TO 1.
019500     PERFORM C050-SCAN-FOR-SPOTNO
019600        VARYING WK-X-SPOT-IDX FROM 1 BY 1
019700        UNTIL WK-X-SPOT-IDX > WK-C-SPOT-TABLE-COUNT
019800           OR WK-C-SPOT-O-IS-FOUND.
019900*
020000 C099-RELEASE-SPOT-EX.
020100     EXIT.
020200*-----------------------------------------------------------------*
020300 C050-SCAN-FOR-SPOTNO.
020400*-----------------------------------------------------------------*
020500     IF  WK-C-SPOT-NUMBER (WK-X-SPOT-IDX) = WK-C-SPOT-I-SPOTNO
020600         SET WK-C-SPOT-IS-AVAILABLE (WK-X-SPOT-IDX) TO TRUE
020700         MOVE WK-C-SPOT-NUMBER (WK-X-SPOT-IDX)
020800                                  TO WK-C-SPOT-O-SPOTNO
020900         SET WK-C-SPOT-O-IS-FOUND TO TRUE
021000     END-IF.
021100 C059-SCAN-FOR-SPOTNO-EX.
021200     EXIT.
021300*-----------------------------------------------------------------*
021400*                   PROGRAM SUBROUTINE                           *
021500*-----------------------------------------------------------------*
021600 Z000-END-PROGRAM-ROUTINE.
021700*-----------------------------------------------------------------*
021800     MOVE WK-C-SPOT-TABLE-COUNT  TO WK-N-SCAN-COUNT.
021900 Z999-END-PROGRAM-ROUTINE-EX.
022000     EXIT.
022100******************************************************************
022200************** END OF PROGRAM SOURCE -  PKVSPOT *****************
022300******************************************************************

000100*-----------------------------------------------------------*
000200* VOUT.cpybk
000300* LINKAGE PARAMETER BLOCK FOR CALL "PKVOUT".  THE CALLER ALSO
000400* PASSES WK-C-SPOT-TABLE AND WK-C-TICKET-TABLE AS THE SECOND
000500* AND THIRD USING PARAMETERS SO THE ROUTINE CAN DRIVE
000600* "PKVTKT", "PKVFARE" AND "PKVSPOT" IN TURN.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* PKB001 14/01/1991 RHT    - INITIAL VERSION FOR THE PARKING        PKB001
001100*                            FARE SYSTEM CONVERSION PROJECT.
001200* PKB023 05/04/1996 DCL    - ADDED WK-C-VOUT-O-REGULAR SO THE       PKB023
001300*                            MAIN PROGRAM CAN SHOW THE REGULAR
001400*                            FLAG ON THE FARE REPORT DETAIL
001500*                            LINE WITHOUT COPYING THE TICKET
001600*                            PARAMETER BLOCK ITSELF.
001700* PKB038 22/01/2005 SKM    - WK-C-VOUT-O-ERROR-MSG WAS PIC X(30) -  PKB038
001800*                            "TICKET UPDATE FAILED - SPOT NOT
001900*                            RELEASED" (40 BYTES) WAS BEING RIGHT
002000*                            TRUNCATED ON THE FARE REPORT -
002100*                            WIDENED TO PIC X(40) PER HELP DESK
002200*                            TICKET 05-021.
002300*-----------------------------------------------------------*
002400 01  WK-C-VOUT-RECORD.
002500     05  WK-C-VOUT-INPUT.
002600         10  WK-C-VOUT-I-REGNO         PIC X(10).
002700         10  WK-C-VOUT-I-OUTTIME       PIC 9(14).
002800     05  WK-C-VOUT-OUTPUT.
002900         10  WK-C-VOUT-O-SPOTNO        PIC 9(04).
003000         10  WK-C-VOUT-O-SPOTTYPE      PIC X(04).
003100         10  WK-C-VOUT-O-PRICE         PIC S9(05)V99 COMP-3.
003200         10  WK-C-VOUT-O-MINUTES       PIC S9(07) COMP-3.
003300         10  WK-C-VOUT-O-REGULAR       PIC X(01).
003400         10  WK-C-VOUT-O-ERROR-SW      PIC X(01).
003500             88  WK-C-VOUT-NO-ERROR              VALUE "N".
003600             88  WK-C-VOUT-IN-ERROR              VALUE "Y".
003700         10  WK-C-VOUT-O-ERROR-MSG     PIC X(40).
003800         10  FILLER                    PIC X(02).
